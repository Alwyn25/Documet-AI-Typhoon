000100*----------------------------------------------------------------------
000110*    WSTRANL8.CBL
000120*
000130*    WORKING-STORAGE table for the current invoice's line items.
000140*    1110-READ-LINE-ITEMS (invoice-validation-batch.cob) reads each
000150*    TRANS-LINE-RECORD (FDTRANS.CBL) off TRANS-FILE and copies it into
000160*    one TL-ITEM-ROW here, so PLARITH, PLANOM, PLCOMPAR, PLMSTUPS and
000170*    PLERPMAP can all address any line of the invoice by subscript.
000180*----------------------------------------------------------------------
000190*    2009-04-02  RAM  AP-0601  ORIGINAL CODING (INVOICE BATCH PROJECT).
000200 01  TRANS-LINE-TABLE.
000210     05  TL-ITEM-ROW OCCURS 20 TIMES
000220                      INDEXED BY TL-NDX.
000230         10  TL-ITEM-DESC          PIC X(40).
000240         10  TL-ITEM-QTY           PIC S9(5)V99.
000250         10  TL-ITEM-UNIT-PRICE    PIC S9(7)V99.
000260         10  TL-ITEM-TAX-PCT       PIC S9(3)V99.
000270         10  TL-ITEM-AMOUNT        PIC S9(9)V99.
000280*
000290 77  TL-DUMMY                      PIC X.
