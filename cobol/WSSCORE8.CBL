000100*----------------------------------------------------------------------
000110*    WSSCORE8.CBL
000120*
000130*    WORKING-STORAGE for PLSCORE.CBL.  R8-RULE-TABLE is loaded once
000140*    at start-of-run from RULE-FILE (1060-LOAD-RULE-TABLE in
000150*    invoice-validation-batch.cob); five rows as of this writing.
000160*----------------------------------------------------------------------
000170*    2010-07-19  JKO  AP-0772  ORIGINAL CODING (SCORING ENGINE ADD-ON).
000172*    2016-11-28  DLT  AP-0980  SC8-STATUS WIDENED X(07) TO X(09) - HAD
000173*                              NO ROOM FOR "DUPLICATE".
000180 01  R8-RULE-COUNT                 PIC 9(2) COMP.
000190 01  R8-RULE-TABLE.
000200     05  R8-RULE-ROW OCCURS 1 TO 20 TIMES
000210                      DEPENDING ON R8-RULE-COUNT
000220                      INDEXED BY R8-NDX.
000230         10  R8-RULE-ID            PIC X(8).
000240         10  R8-RULE-CAT           PIC X(14).
000250         10  R8-RULE-SEVERITY      PIC 9(1).
000260*
000270 01  SC8-SCORE                     PIC S9(3)V9.
000280 01  SC8-STATUS                    PIC X(09).
000290 01  SC8-ANY-RULE-FAILED-SW        PIC X.
000300     88  SC8-ANY-RULE-FAILED       VALUE "Y".
000310*
000320 01  SC8-LOOKUP-RULE-ID            PIC X(8).
000330 01  SC8-LOOKUP-SEVERITY           PIC 9(1).
000340 01  SC8-DEDUCT-AMT                PIC S9(3)V9.
000350*
000360 01  SC8-SEARCH-FIND-TYPE          PIC X(30).
000370 01  SC8-FINDING-PRESENT-SW        PIC X.
000380     88  SC8-FINDING-PRESENT       VALUE "Y".
000390*
000400 77  SC8-DUMMY                     PIC X.
