000100*----------------------------------------------------------------------
000110*    WSCOMP8.CBL
000120*
000130*    WORKING-STORAGE shared by the entity-comparison (PLCOMPAR.CBL),
000140*    difference-categorization (PLCATEG.CBL) and summary-statistics
000150*    (PLMSUMM.CBL) paragraphs.  Six entities - HEADER, VENDOR,
000160*    CUSTOMER, LINE-ITEMS, TOTALS, PAYMENT - one table row apiece.
000170*----------------------------------------------------------------------
000180*    2010-03-08  RAM  AP-0762  ORIGINAL CODING (MATCH/COMPARE PROJECT).
000190*    2013-11-02  JKO  AP-0851  RAISED DIFF-TABLE SIZE 6 TO 10 PER ENTITY.
000200 01  EC-ENTITY-TABLE.
000210     05  EC-ENTITY-ROW OCCURS 6 TIMES
000220                        INDEXED BY EC-ENTITY-NDX.
000230         10  EC-ENTITY-NAME        PIC X(10).
000240         10  EC-EXISTS-SW          PIC X.
000250             88  EC-EXISTS         VALUE "Y".
000260         10  EC-IDENTICAL-SW       PIC X.
000270             88  EC-IDENTICAL      VALUE "Y".
000280         10  EC-DIFF-COUNT         PIC 9(2) COMP.
000290         10  EC-DIFF-ROW OCCURS 10 TIMES
000300                         INDEXED BY EC-DIFF-NDX.
000310             15  EC-DIFF-FIELD     PIC X(20).
000320             15  EC-DIFF-OLD-VAL   PIC X(30).
000330             15  EC-DIFF-NEW-VAL   PIC X(30).
000340*
000350 01  EC-HEADER-NDX-SAVE            PIC 9(1) COMP VALUE 1.
000360 01  EC-VENDOR-NDX-SAVE            PIC 9(1) COMP VALUE 2.
000370 01  EC-CUSTOMER-NDX-SAVE          PIC 9(1) COMP VALUE 3.
000380 01  EC-LINES-NDX-SAVE             PIC 9(1) COMP VALUE 4.
000390 01  EC-TOTALS-NDX-SAVE            PIC 9(1) COMP VALUE 5.
000400 01  EC-PAYMENT-NDX-SAVE           PIC 9(1) COMP VALUE 6.
000410*
000420 01  EC-WORK-VARIANCE-PCT          PIC S9(5)V99.
000430 01  EC-WORK-ABS-DIFF             PIC S9(9)V99.
000440*
000450 01  EC-TRANS-INV-DATE-CANON       PIC 9(8).
000460 01  EC-TRANS-DUE-DATE-CANON       PIC 9(8).
000470*
000480 01  S8-TOTAL-ENTITIES             PIC 9(2) COMP.
000490 01  S8-EXISTING-COUNT             PIC 9(2) COMP.
000500 01  S8-IDENTICAL-COUNT            PIC 9(2) COMP.
000510 01  S8-DIFFERENT-COUNT            PIC 9(2) COMP.
000520 01  S8-NEW-COUNT                  PIC 9(2) COMP.
000530 01  S8-TOTAL-DIFFS                PIC 9(4) COMP.
000540*
000550 77  EC-DUMMY                      PIC X.
