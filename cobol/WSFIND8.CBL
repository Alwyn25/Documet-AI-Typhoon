000100*----------------------------------------------------------------------
000110*    WSFIND8.CBL
000120*
000130*    WORKING-STORAGE for the validation-finding accumulator.  One
000140*    invoice's worth of findings lives here at a time; the main batch
000150*    clears the table at 1100-PROCESS-ONE-INVOICE and PLRPT8.CBL walks
000160*    it at print time, then the master-upsert step asks it whether
000170*    any CRITICAL finding was raised to set MASTER-VALIDATION-OK.
000180*----------------------------------------------------------------------
000190*    2009-06-02  RAM  AP-0622  ORIGINAL CODING (INVOICE BATCH PROJECT).
000200*    2011-09-30  RAM  AP-0718  RAISED TABLE SIZE 20 TO 50 FINDINGS.
000210 01  F8-FINDING-TABLE.
000220     05  F8-FINDING-ENTRY OCCURS 50 TIMES
000230                           INDEXED BY F8-FIND-NDX.
000240         10  F8-FIND-TYPE          PIC X(30).
000250         10  F8-FIND-SEV           PIC X(08).
000260         10  F8-FIND-CLASS         PIC X(07).
000270         10  F8-FIND-TEXT          PIC X(80).
000280*
000290 01  F8-FIND-COUNT                 PIC 9(3) COMP.
000300 01  F8-CRITICAL-COUNT             PIC 9(3) COMP.
000310 01  F8-TABLE-FULL-SW              PIC X.
000320     88  F8-TABLE-IS-FULL          VALUE "Y".
000330*
000340 77  F8-DUMMY                      PIC X.
