000100*----------------------------------------------------------------------
000110*    WSDATE8.CBL
000120*
000130*    WORKING-STORAGE for PLDATE8.CBL - parses the many textual date
000140*    formats the OCR capture front end hands us (INVOICE-DATE-RAW,
000150*    DUE-DATE-RAW) down to one canonical 8-digit CCYYMMDD value.
000160*    Adapted from the voucher date-entry routine; that one only had
000170*    to validate an operator-typed MM-DD-YYYY, this one has to guess
000180*    the format first.
000190*
000200*    Values received from the calling paragraph:
000210*       WD8-RAW-DATE      --- the text as captured (up to 20 bytes)
000220*    Value returned to the calling paragraph:
000230*       WD8-CANON-DATE    --- CCYYMMDD, or zero when blank/unparseable
000240*----------------------------------------------------------------------
000250*    2009-04-14  RAM  AP-0609  ORIGINAL CODING (INVOICE BATCH PROJECT).
000260*    2011-09-30  RAM  AP-0718  ADDED "DD MON YYYY" AND "MON DD, YYYY".
000270*    2014-01-06  JKO  AP-0890  ADDED SLASH SEPARATOR, DD-MONTH-YYYY.
000280 01  WD8-MONTH-CONSTANTS.
000290     05  FILLER                    PIC X(5) VALUE "01JAN".
000300     05  FILLER                    PIC X(5) VALUE "02FEB".
000310     05  FILLER                    PIC X(5) VALUE "03MAR".
000320     05  FILLER                    PIC X(5) VALUE "04APR".
000330     05  FILLER                    PIC X(5) VALUE "05MAY".
000340     05  FILLER                    PIC X(5) VALUE "06JUN".
000350     05  FILLER                    PIC X(5) VALUE "07JUL".
000360     05  FILLER                    PIC X(5) VALUE "08AUG".
000370     05  FILLER                    PIC X(5) VALUE "09SEP".
000380     05  FILLER                    PIC X(5) VALUE "10OCT".
000390     05  FILLER                    PIC X(5) VALUE "11NOV".
000400     05  FILLER                    PIC X(5) VALUE "12DEC".
000410 01  WD8-MONTH-MATRIX REDEFINES WD8-MONTH-CONSTANTS.
000420     05  WD8-MONTH-TABLE OCCURS 12 TIMES.
000430         10  WD8-MONTH-NUMBER      PIC 99.
000440         10  WD8-MONTH-SHORT-NAME  PIC X(03).
000450*
000460 01  WD8-RAW-DATE                  PIC X(20).
000470 01  WD8-NORM-DATE                 PIC X(20).
000480*
000490 01  WD8-TOKENS.
000500     05  WD8-TOK1                 PIC X(09).
000510     05  WD8-TOK2                 PIC X(09).
000520     05  WD8-TOK3                 PIC X(09).
000530*
000540 01  WD8-CANON-DATE                PIC 9(8).
000550 01  WD8-CANON-DATE-R REDEFINES WD8-CANON-DATE.
000560     05  WD8-CANON-CCYY            PIC 9(4).
000570     05  WD8-CANON-MM              PIC 9(2).
000580     05  WD8-CANON-DD              PIC 9(2).
000590*
000600 01  W8-DATE-IS-VALID              PIC X.
000610     88  WD8-DATE-IS-VALID         VALUE "Y".
000620*
000630 01  W8-LEN1                       PIC 9(2) COMP.
000640 01  W8-LEN2                       PIC 9(2) COMP.
000650 01  W8-LEN3                       PIC 9(2) COMP.
000660 01  W8-SCAN-SUB                   PIC 9(2) COMP.
000670 01  W8-MONTH-SUB                  PIC 9(2) COMP.
000680 01  W8-FOUND-MONTH                PIC 99.
000690 01  W8-MONTH-NAME-IN              PIC X(09).
000700 01  W8-WORK-DD                    PIC 99.
000710 01  W8-WORK-MM                    PIC 99.
000720 01  W8-WORK-CCYY                  PIC 9(4).
000722*
000724*    Fields for 2090-COMPARE-TWO-DATES (canonical CCYYMMDD pair in,
000725*    relationship out) - added so PLCOMPAR.CBL's header date checks
000726*    can share one comparison paragraph instead of repeating the
000727*    rationale at each call site.                          AP-0978
000728 01  W8-CMP-DATE-1                 PIC 9(8).
000729 01  W8-CMP-DATE-2                 PIC 9(8).
000730 01  W8-CMP-RESULT-SW              PIC X.
000731     88  W8-DATES-MATCH            VALUE "E".
000732     88  W8-DATE-1-LATER           VALUE "1".
000733     88  W8-DATE-2-LATER           VALUE "2".
000734*
000740 77  WD8-DUMMY                     PIC X.
