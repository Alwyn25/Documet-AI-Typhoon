000100*----------------------------------------------------------------------
000110*    PLDUPE.CBL
000120*
000130*    Duplicate detection.  4000 is the criteria method (U7a) - same
000140*    invoice number, vendor name after trim/case-fold, and parsed
000150*    invoice date already on file; 4050 is the complete-duplicate
000160*    method (U7b) - every one of the six compared entities identical.
000170*    U7c (line items alone changed is not a duplicate) falls out of
000180*    4050 automatically since the LINES row is one of the six.
000190*----------------------------------------------------------------------
000200*    2011-09-30  RAM  AP-0718  ORIGINAL CODING (DUP-CHECK ADD-ON).
000202*    2016-11-28  DLT  AP-0979  4050 NOW TESTS S8-IDENTICAL-COUNT FROM
000203*                              4100-SUMMARIZE-COMPARISONS INSTEAD OF
000204*                              SIX CHAINED EC-IDENTICAL ANDS - SAME
000205*                              RESULT, BUT 4100 MUST RUN FIRST NOW ON
000206*                              EVERY INVOICE (SEE 1100 IN THE DRIVER).
000207 4000-CHECK-DUPLICATE-CRITERIA.
000220     MOVE "N" TO DUP8-CRITERIA-SW.
000230     MOVE TRANS-VENDOR-NAME TO DUP8-VENDOR-FOLD.
000240     INSPECT DUP8-VENDOR-FOLD CONVERTING W-CASE01-LOWER-TABLE
000250                                       TO W-CASE01-UPPER-TABLE.
000260     SET MT-NDX TO 1.
000270     PERFORM 4010-SCAN-ONE-CRITERIA-ROW
000280        UNTIL MT-NDX > MT-TABLE-COUNT OR DUP8-CRITERIA-MATCH.
000290 4000-CHECK-DUPLICATE-CRITERIA-EXIT.
000300     EXIT.
000310*
000320 4010-SCAN-ONE-CRITERIA-ROW.
000330     IF MT-INVOICE-NUMBER(MT-NDX) = TRANS-INVOICE-NUMBER
000340        AND MT-INVOICE-DATE(MT-NDX) = EC-TRANS-INV-DATE-CANON
000350        MOVE MT-VENDOR-NAME(MT-NDX) TO DUP8-MASTER-NAME-FOLD
000360        INSPECT DUP8-MASTER-NAME-FOLD
000370                CONVERTING W-CASE01-LOWER-TABLE TO W-CASE01-UPPER-TABLE
000380        IF DUP8-MASTER-NAME-FOLD = DUP8-VENDOR-FOLD
000390           MOVE "Y" TO DUP8-CRITERIA-SW
000400        END-IF
000410     END-IF.
000420     SET MT-NDX UP BY 1.
000430*
000440 4050-CHECK-COMPLETE-DUPLICATE.
000442*    All six entities identical - S8-IDENTICAL-COUNT comes out of
000443*    4100-SUMMARIZE-COMPARISONS, which the driver now runs ahead of
000444*    this paragraph on every invoice, found or not.           AP-0979
000445     IF S8-IDENTICAL-COUNT = 6
000510        MOVE "Y" TO DUP8-COMPLETE-DUP-SW
000520     ELSE
000530        MOVE "N" TO DUP8-COMPLETE-DUP-SW
000540     END-IF.
000550 4050-CHECK-COMPLETE-DUPLICATE-EXIT.
000560     EXIT.
