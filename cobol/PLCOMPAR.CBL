000100*----------------------------------------------------------------------
000110*    PLCOMPAR.CBL
000120*
000130*    Entity comparison - runs only when the invoice number matched an
000140*    existing MASTER-RECORD.  Loads EC-ENTITY-TABLE (WSCOMP8.CBL) with
000150*    one row per entity; PLCATEG.CBL reads the same table to decide
000160*    severities and PLMSUMM.CBL rolls it into the U12 counts.
000170*----------------------------------------------------------------------
000180*    2010-03-08  RAM  AP-0762  ORIGINAL CODING (MATCH/COMPARE PROJECT).
000190*    2013-11-02  JKO  AP-0851  ADDED LINE-ITEM PAIRWISE COMPARE.
000195*    2016-11-14  DLT  AP-0978  HEADER DATE CHECKS NOW CALL PLDATE8'S
000196*                              2090-COMPARE-TWO-DATES INSTEAD OF A
000197*                              STAND-ALONE NOT = TEST, MATCHING HOW
000198*                              THE DUPLICATE-WINDOW CHECK ALREADY
000199*                              SHARES ITS COMPARISON PARAGRAPH.
000200 3700-COMPARE-ENTITIES.
000210     PERFORM 3710-COMPARE-HEADER.
000220     PERFORM 3720-COMPARE-VENDOR.
000230     PERFORM 3730-COMPARE-CUSTOMER.
000240     PERFORM 3740-COMPARE-LINES.
000250     PERFORM 3750-COMPARE-TOTALS.
000260     PERFORM 3760-COMPARE-PAYMENT.
000270 3700-COMPARE-ENTITIES-EXIT.
000280     EXIT.
000290*
000300 3710-COMPARE-HEADER.
000310     SET EC-ENTITY-NDX TO EC-HEADER-NDX-SAVE.
000320     MOVE "HEADER"      TO EC-ENTITY-NAME(EC-ENTITY-NDX).
000330     MOVE "Y"           TO EC-EXISTS-SW(EC-ENTITY-NDX).
000340     MOVE "Y"           TO EC-IDENTICAL-SW(EC-ENTITY-NDX).
000350     MOVE 0 TO EC-DIFF-COUNT(EC-ENTITY-NDX).
000360     IF TRANS-INVOICE-NUMBER NOT = MASTER-INVOICE-NUMBER
000370        PERFORM 3790-ADD-DIFF-ROW
000380     END-IF.
000390     MOVE MASTER-INVOICE-DATE     TO W8-CMP-DATE-1.
000395     MOVE EC-TRANS-INV-DATE-CANON TO W8-CMP-DATE-2.
000400     PERFORM 2090-COMPARE-TWO-DATES.
000405     IF NOT W8-DATES-MATCH
000410        MOVE "INVOICE-DATE"   TO C8-DIFF-FIELD-NM
000415        MOVE MASTER-INVOICE-DATE TO C8-DIFF-OLD-NUM
000420        MOVE EC-TRANS-INV-DATE-CANON TO C8-DIFF-NEW-NUM
000425        PERFORM 3791-ADD-DIFF-ROW-NUM
000430     END-IF.
000435     MOVE MASTER-DUE-DATE         TO W8-CMP-DATE-1.
000440     MOVE EC-TRANS-DUE-DATE-CANON TO W8-CMP-DATE-2.
000445     PERFORM 2090-COMPARE-TWO-DATES.
000450     IF NOT W8-DATES-MATCH
000460        MOVE "DUE-DATE"       TO C8-DIFF-FIELD-NM
000470        MOVE MASTER-DUE-DATE  TO C8-DIFF-OLD-NUM
000480        MOVE EC-TRANS-DUE-DATE-CANON TO C8-DIFF-NEW-NUM
000490        PERFORM 3791-ADD-DIFF-ROW-NUM
000500     END-IF.
000510 3710-COMPARE-HEADER-EXIT.
000520     EXIT.
000530*
000540 3720-COMPARE-VENDOR.
000550     SET EC-ENTITY-NDX TO EC-VENDOR-NDX-SAVE.
000560     MOVE "VENDOR"      TO EC-ENTITY-NAME(EC-ENTITY-NDX).
000570     MOVE "Y"           TO EC-EXISTS-SW(EC-ENTITY-NDX).
000580     MOVE "Y"           TO EC-IDENTICAL-SW(EC-ENTITY-NDX).
000590     MOVE 0 TO EC-DIFF-COUNT(EC-ENTITY-NDX).
000600     IF TRANS-VENDOR-NAME NOT = MASTER-VENDOR-NAME
000610        MOVE "VENDOR-NAME"   TO C8-DIFF-FIELD-NM
000620        MOVE MASTER-VENDOR-NAME TO C8-DIFF-OLD-ALPHA
000630        MOVE TRANS-VENDOR-NAME  TO C8-DIFF-NEW-ALPHA
000640        PERFORM 3792-ADD-DIFF-ROW-ALPHA
000650     END-IF.
000660     IF TRANS-VENDOR-GSTIN NOT = MASTER-VENDOR-GSTIN
000670        MOVE "VENDOR-GSTIN"  TO C8-DIFF-FIELD-NM
000680        MOVE MASTER-VENDOR-GSTIN TO C8-DIFF-OLD-ALPHA
000690        MOVE TRANS-VENDOR-GSTIN  TO C8-DIFF-NEW-ALPHA
000700        PERFORM 3792-ADD-DIFF-ROW-ALPHA
000710     END-IF.
000720     IF TRANS-VENDOR-PAN NOT = MASTER-VENDOR-PAN
000730        MOVE "VENDOR-PAN"    TO C8-DIFF-FIELD-NM
000740        MOVE MASTER-VENDOR-PAN TO C8-DIFF-OLD-ALPHA
000750        MOVE TRANS-VENDOR-PAN  TO C8-DIFF-NEW-ALPHA
000760        PERFORM 3792-ADD-DIFF-ROW-ALPHA
000770     END-IF.
000780     IF TRANS-VENDOR-ADDRESS NOT = MASTER-VENDOR-ADDRESS
000790        MOVE "VENDOR-ADDRESS" TO C8-DIFF-FIELD-NM
000800        MOVE MASTER-VENDOR-ADDRESS TO C8-DIFF-OLD-ALPHA
000810        MOVE TRANS-VENDOR-ADDRESS  TO C8-DIFF-NEW-ALPHA
000820        PERFORM 3792-ADD-DIFF-ROW-ALPHA
000830     END-IF.
000840 3720-COMPARE-VENDOR-EXIT.
000850     EXIT.
000860*
000870 3730-COMPARE-CUSTOMER.
000880     SET EC-ENTITY-NDX TO EC-CUSTOMER-NDX-SAVE.
000890     MOVE "CUSTOMER"    TO EC-ENTITY-NAME(EC-ENTITY-NDX).
000900     MOVE "Y"           TO EC-EXISTS-SW(EC-ENTITY-NDX).
000910     MOVE "Y"           TO EC-IDENTICAL-SW(EC-ENTITY-NDX).
000920     MOVE 0 TO EC-DIFF-COUNT(EC-ENTITY-NDX).
000930     IF TRANS-CUSTOMER-NAME NOT = MASTER-CUSTOMER-NAME
000940        MOVE "CUSTOMER-NAME" TO C8-DIFF-FIELD-NM
000950        MOVE MASTER-CUSTOMER-NAME TO C8-DIFF-OLD-ALPHA
000960        MOVE TRANS-CUSTOMER-NAME  TO C8-DIFF-NEW-ALPHA
000970        PERFORM 3792-ADD-DIFF-ROW-ALPHA
000980     END-IF.
000990     IF TRANS-CUSTOMER-ADDRESS NOT = MASTER-CUSTOMER-ADDRESS
001000        MOVE "CUSTOMER-ADDRESS" TO C8-DIFF-FIELD-NM
001010        MOVE MASTER-CUSTOMER-ADDRESS TO C8-DIFF-OLD-ALPHA
001020        MOVE TRANS-CUSTOMER-ADDRESS  TO C8-DIFF-NEW-ALPHA
001030        PERFORM 3792-ADD-DIFF-ROW-ALPHA
001040     END-IF.
001050 3730-COMPARE-CUSTOMER-EXIT.
001060     EXIT.
001070*
001080 3740-COMPARE-LINES.
001090     SET EC-ENTITY-NDX TO EC-LINES-NDX-SAVE.
001100     MOVE "LINES"       TO EC-ENTITY-NAME(EC-ENTITY-NDX).
001110     MOVE "Y"           TO EC-EXISTS-SW(EC-ENTITY-NDX).
001120     MOVE "Y"           TO EC-IDENTICAL-SW(EC-ENTITY-NDX).
001130     MOVE 0 TO EC-DIFF-COUNT(EC-ENTITY-NDX).
001140     IF TRANS-LINE-COUNT NOT = MASTER-LINE-COUNT
001150        MOVE "LINE-COUNT"    TO C8-DIFF-FIELD-NM
001160        MOVE MASTER-LINE-COUNT TO C8-DIFF-OLD-NUM
001170        MOVE TRANS-LINE-COUNT  TO C8-DIFF-NEW-NUM
001180        PERFORM 3791-ADD-DIFF-ROW-NUM
001190     ELSE
001200        MOVE 1 TO C8-LINE-SUB
001210        PERFORM 3741-COMPARE-ONE-LINE
001220           UNTIL C8-LINE-SUB > TRANS-LINE-COUNT
001230     END-IF.
001240 3740-COMPARE-LINES-EXIT.
001250     EXIT.
001260*
001270 3741-COMPARE-ONE-LINE.
001280     IF TL-ITEM-DESC(C8-LINE-SUB) NOT = ML-ITEM-DESC(C8-LINE-SUB)
001290        OR TL-ITEM-QTY(C8-LINE-SUB) NOT = ML-ITEM-QTY(C8-LINE-SUB)
001300        OR TL-ITEM-UNIT-PRICE(C8-LINE-SUB)
001310                          NOT = ML-ITEM-UNIT-PRICE(C8-LINE-SUB)
001320        OR TL-ITEM-TAX-PCT(C8-LINE-SUB)
001330                          NOT = ML-ITEM-TAX-PCT(C8-LINE-SUB)
001340        OR TL-ITEM-AMOUNT(C8-LINE-SUB)
001350                          NOT = ML-ITEM-AMOUNT(C8-LINE-SUB)
001360        MOVE "LINE-ITEM-CONTENT" TO C8-DIFF-FIELD-NM
001370        MOVE SPACES               TO C8-DIFF-OLD-ALPHA
001380        MOVE SPACES               TO C8-DIFF-NEW-ALPHA
001390        MOVE ML-ITEM-DESC(C8-LINE-SUB) TO C8-DIFF-OLD-ALPHA
001400        MOVE TL-ITEM-DESC(C8-LINE-SUB) TO C8-DIFF-NEW-ALPHA
001410        PERFORM 3792-ADD-DIFF-ROW-ALPHA
001420     END-IF.
001430     ADD 1 TO C8-LINE-SUB.
001440*
001450 3750-COMPARE-TOTALS.
001460     SET EC-ENTITY-NDX TO EC-TOTALS-NDX-SAVE.
001470     MOVE "TOTALS"      TO EC-ENTITY-NAME(EC-ENTITY-NDX).
001480     MOVE "Y"           TO EC-EXISTS-SW(EC-ENTITY-NDX).
001490     MOVE "Y"           TO EC-IDENTICAL-SW(EC-ENTITY-NDX).
001500     MOVE 0 TO EC-DIFF-COUNT(EC-ENTITY-NDX).
001510     IF TRANS-SUBTOTAL NOT = MASTER-SUBTOTAL
001520        MOVE "SUBTOTAL"     TO C8-DIFF-FIELD-NM
001530        MOVE MASTER-SUBTOTAL TO C8-DIFF-OLD-NUM
001540        MOVE TRANS-SUBTOTAL  TO C8-DIFF-NEW-NUM
001550        PERFORM 3791-ADD-DIFF-ROW-NUM
001560     END-IF.
001570     IF TRANS-GST-AMOUNT NOT = MASTER-GST-AMOUNT
001580        MOVE "GST-AMOUNT"   TO C8-DIFF-FIELD-NM
001590        MOVE MASTER-GST-AMOUNT TO C8-DIFF-OLD-NUM
001600        MOVE TRANS-GST-AMOUNT  TO C8-DIFF-NEW-NUM
001610        PERFORM 3791-ADD-DIFF-ROW-NUM
001620     END-IF.
001630     IF TRANS-ROUND-OFF NOT = MASTER-ROUND-OFF
001640        MOVE "ROUND-OFF"    TO C8-DIFF-FIELD-NM
001650        MOVE MASTER-ROUND-OFF TO C8-DIFF-OLD-NUM
001660        MOVE TRANS-ROUND-OFF  TO C8-DIFF-NEW-NUM
001670        PERFORM 3791-ADD-DIFF-ROW-NUM
001680     END-IF.
001690     IF TRANS-GRAND-TOTAL NOT = MASTER-GRAND-TOTAL
001700        MOVE "GRAND-TOTAL"  TO C8-DIFF-FIELD-NM
001710        MOVE MASTER-GRAND-TOTAL TO C8-DIFF-OLD-NUM
001720        MOVE TRANS-GRAND-TOTAL  TO C8-DIFF-NEW-NUM
001730        PERFORM 3791-ADD-DIFF-ROW-NUM
001740     END-IF.
001750 3750-COMPARE-TOTALS-EXIT.
001760     EXIT.
001770*
001780 3760-COMPARE-PAYMENT.
001790     SET EC-ENTITY-NDX TO EC-PAYMENT-NDX-SAVE.
001800     MOVE "PAYMENT"     TO EC-ENTITY-NAME(EC-ENTITY-NDX).
001810     MOVE "Y"           TO EC-EXISTS-SW(EC-ENTITY-NDX).
001820     MOVE "Y"           TO EC-IDENTICAL-SW(EC-ENTITY-NDX).
001830     MOVE 0 TO EC-DIFF-COUNT(EC-ENTITY-NDX).
001840     IF TRANS-PAYMENT-MODE NOT = MASTER-PAYMENT-MODE
001850        MOVE "PAYMENT-MODE" TO C8-DIFF-FIELD-NM
001860        MOVE MASTER-PAYMENT-MODE TO C8-DIFF-OLD-ALPHA
001870        MOVE TRANS-PAYMENT-MODE  TO C8-DIFF-NEW-ALPHA
001880        PERFORM 3792-ADD-DIFF-ROW-ALPHA
001890     END-IF.
001900     IF TRANS-PAYMENT-REF NOT = MASTER-PAYMENT-REF
001910        MOVE "PAYMENT-REF"  TO C8-DIFF-FIELD-NM
001920        MOVE MASTER-PAYMENT-REF TO C8-DIFF-OLD-ALPHA
001930        MOVE TRANS-PAYMENT-REF  TO C8-DIFF-NEW-ALPHA
001940        PERFORM 3792-ADD-DIFF-ROW-ALPHA
001950     END-IF.
001960     IF TRANS-PAYMENT-STATUS NOT = MASTER-PAYMENT-STATUS
001970        MOVE "PAYMENT-STATUS" TO C8-DIFF-FIELD-NM
001980        MOVE MASTER-PAYMENT-STATUS TO C8-DIFF-OLD-ALPHA
001990        MOVE TRANS-PAYMENT-STATUS  TO C8-DIFF-NEW-ALPHA
002000        PERFORM 3792-ADD-DIFF-ROW-ALPHA
002010     END-IF.
002020 3760-COMPARE-PAYMENT-EXIT.
002030     EXIT.
002040*
002050 3790-ADD-DIFF-ROW.
002060*    Header invoice-number mismatch - the one diff that is alpha on
002070*    both sides and recorded with no numeric work fields involved.
002080     MOVE "INVOICE-NUMBER"  TO C8-DIFF-FIELD-NM.
002090     MOVE MASTER-INVOICE-NUMBER TO C8-DIFF-OLD-ALPHA.
002100     MOVE TRANS-INVOICE-NUMBER  TO C8-DIFF-NEW-ALPHA.
002110     PERFORM 3792-ADD-DIFF-ROW-ALPHA.
002120*
002130 3791-ADD-DIFF-ROW-NUM.
002140     MOVE SPACES TO C8-DIFF-OLD-ALPHA.
002150     MOVE SPACES TO C8-DIFF-NEW-ALPHA.
002160     MOVE C8-DIFF-OLD-NUM TO C8-DIFF-EDIT-AMT.
002170     MOVE C8-DIFF-EDIT-AMT TO C8-DIFF-OLD-ALPHA.
002180     MOVE C8-DIFF-NEW-NUM TO C8-DIFF-EDIT-AMT.
002190     MOVE C8-DIFF-EDIT-AMT TO C8-DIFF-NEW-ALPHA.
002200     PERFORM 3792-ADD-DIFF-ROW-ALPHA.
002210*
002220 3792-ADD-DIFF-ROW-ALPHA.
002230     IF EC-DIFF-COUNT(EC-ENTITY-NDX) < 10
002240        ADD 1 TO EC-DIFF-COUNT(EC-ENTITY-NDX)
002250        SET EC-DIFF-NDX TO EC-DIFF-COUNT(EC-ENTITY-NDX)
002260        MOVE C8-DIFF-FIELD-NM  TO EC-DIFF-FIELD(EC-ENTITY-NDX
002270                                                 EC-DIFF-NDX)
002280        MOVE C8-DIFF-OLD-ALPHA TO EC-DIFF-OLD-VAL(EC-ENTITY-NDX
002290                                                   EC-DIFF-NDX)
002300        MOVE C8-DIFF-NEW-ALPHA TO EC-DIFF-NEW-VAL(EC-ENTITY-NDX
002310                                                   EC-DIFF-NDX)
002320        MOVE "N" TO EC-IDENTICAL-SW(EC-ENTITY-NDX)
002330     END-IF.
