000100*----------------------------------------------------------------------
000110*    FDERP.CBL  -  FD and record layout for the ERP posting file.
000120*    Intra-state assumption throughout (IGST-RATE always zero) - see
000130*    PLERPMAP.CBL.
000140*----------------------------------------------------------------------
000150*    2009-04-09  RAM  AP-0603  ORIGINAL CODING (INVOICE BATCH PROJECT).
000160 FD  ERP-FILE
000170     RECORDING MODE IS F
000180     LABEL RECORDS ARE STANDARD.
000190*
000200 01  ERP-POSTING-RECORD.
000210     05  ERP-INVOICE-NUMBER        PIC X(20).
000220     05  ERP-TXN-DATE              PIC 9(8).
000230     05  ERP-LEDGER-NAME           PIC X(40).
000240     05  ERP-VENDOR-GSTIN          PIC X(15).
000250     05  ERP-TAX-TYPE              PIC X(12).
000260     05  ERP-SGST-RATE             PIC S9(3)V99.
000270     05  ERP-CGST-RATE             PIC S9(3)V99.
000280     05  ERP-IGST-RATE             PIC S9(3)V99.
000290     05  ERP-TAXABLE-SUBTOTAL      PIC S9(9)V99.
000300     05  ERP-TOTAL-TAX             PIC S9(9)V99.
000310     05  ERP-GRAND-TOTAL           PIC S9(9)V99.
000320     05  FILLER                    PIC X(20).
