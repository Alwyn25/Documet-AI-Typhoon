000100*----------------------------------------------------------------------
000110*    WSGEN8.CBL
000120*
000130*    WORKING-STORAGE for PLGEN8.CBL - the general money-arithmetic
000140*    helper paragraphs shared across the validator library.
000150*----------------------------------------------------------------------
000160*    2012-02-02  RAM  AP-0745  ORIGINAL CODING (LINE-ITEM CALC ADD-ON).
000170*    2014-01-06  JKO  AP-0890  ADDED ROUND-HALF-UP HELPER.
000180 01  G8-VALUE-A                    PIC S9(9)V99.
000190 01  G8-VALUE-B                    PIC S9(9)V99.
000200 01  G8-ABS-DIFF                   PIC S9(9)V99.
000210*
000220 01  G8-ROUND-IN                   PIC S9(9)V9999.
000230 01  G8-ROUND-OUT                  PIC S9(9)V99.
000240*
000250 01  G8-QTY                        PIC S9(7)V999.
000260 01  G8-UNIT-PRICE                 PIC S9(7)V9999.
000270 01  G8-TAX-PCT                    PIC S9(3)V99.
000280 01  G8-BASE-AMT                   PIC S9(9)V9999.
000290 01  G8-TAX-AMT                    PIC S9(9)V9999.
000300 01  G8-EXPECTED-AMT               PIC S9(9)V99.
000310*
000320 01  G8-ADD-FIND-TYPE              PIC X(30).
000330 01  G8-ADD-FIND-SEV               PIC X(08).
000340 01  G8-ADD-FIND-CLASS             PIC X(07).
000350 01  G8-ADD-FIND-TEXT              PIC X(80).
000360*
000370 01  G8-DATE-A                     PIC 9(8).
000380 01  G8-DATE-B                     PIC 9(8).
000390 01  G8-ORD-CCYY                   PIC 9(4) COMP.
000400 01  G8-ORD-MM                     PIC 9(2) COMP.
000410 01  G8-ORD-DD                     PIC 9(2) COMP.
000420 01  G8-ORD-A                      PIC 9(7) COMP.
000430 01  G8-ORD-B                      PIC 9(7) COMP.
000440 01  G8-DAYS-DIFF                  PIC 9(5) COMP.
000450*
000460 77  G8-DUMMY                      PIC X.
