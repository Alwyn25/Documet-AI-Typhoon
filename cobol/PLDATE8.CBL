000100*----------------------------------------------------------------------
000110*    PLDATE8.CBL
000120*
000130*    Paragraphs for WSDATE8.CBL - call 2000-PARSE-DATE with
000140*    WD8-RAW-DATE moved in; WD8-CANON-DATE comes back CCYYMMDD, or
000150*    zero when the text was blank, "null"/"none", or simply did not
000160*    match any of the accepted forms.
000170*----------------------------------------------------------------------
000180*    2009-04-14  RAM  AP-0609  ORIGINAL CODING (INVOICE BATCH PROJECT).
000190*    2011-09-30  RAM  AP-0718  ADDED "DD MON YYYY" AND "MON DD, YYYY".
000200*    2014-01-06  JKO  AP-0890  ADDED SLASH SEPARATOR, DD-MONTH-YYYY.
000205*    2016-11-14  DLT  AP-0978  2090-COMPARE-TWO-DATES HAD BEEN LEFT AS
000206*                              A BARE CONTINUE SINCE AP-0762 - GAVE IT
000207*                              REAL LOGIC AND WIRED IT INTO PLCOMPAR'S
000208*                              HEADER DATE CHECKS IN PLACE OF THE
000209*                              STAND-ALONE NOT = TESTS THEY USED BEFORE.
000210 2000-PARSE-DATE.
000220     MOVE 0 TO WD8-CANON-DATE.
000230     MOVE WD8-RAW-DATE TO WD8-NORM-DATE.
000240     INSPECT WD8-NORM-DATE CONVERTING W-CASE01-LOWER-TABLE
000250                                    TO W-CASE01-UPPER-TABLE.
000260     IF WD8-NORM-DATE = SPACES
000270        OR WD8-NORM-DATE(1:4) = "NULL"
000280        OR WD8-NORM-DATE(1:4) = "NONE"
000290        GO TO 2000-PARSE-DATE-EXIT.
000300     INSPECT WD8-NORM-DATE REPLACING ALL "-" BY SPACE
000310                                      ALL "/" BY SPACE
000320                                      ALL "," BY SPACE.
000330     MOVE SPACES TO WD8-TOKENS.
000340     UNSTRING WD8-NORM-DATE DELIMITED BY ALL SPACE
000350              INTO WD8-TOK1 WD8-TOK2 WD8-TOK3.
000360     PERFORM 2020-TOKEN-LENGTHS.
000370     PERFORM 2030-CLASSIFY-AND-BUILD.
000380 2000-PARSE-DATE-EXIT.
000390     EXIT.
000400*
000410 2020-TOKEN-LENGTHS.
000420     MOVE 9 TO W8-SCAN-SUB.
000430     PERFORM 2021-BACK-SCAN-TOK1
000440        UNTIL W8-SCAN-SUB = 0 OR WD8-TOK1(W8-SCAN-SUB:1) NOT = SPACE.
000450     MOVE W8-SCAN-SUB TO W8-LEN1.
000460     MOVE 9 TO W8-SCAN-SUB.
000470     PERFORM 2022-BACK-SCAN-TOK2
000480        UNTIL W8-SCAN-SUB = 0 OR WD8-TOK2(W8-SCAN-SUB:1) NOT = SPACE.
000490     MOVE W8-SCAN-SUB TO W8-LEN2.
000500     MOVE 9 TO W8-SCAN-SUB.
000510     PERFORM 2023-BACK-SCAN-TOK3
000520        UNTIL W8-SCAN-SUB = 0 OR WD8-TOK3(W8-SCAN-SUB:1) NOT = SPACE.
000530     MOVE W8-SCAN-SUB TO W8-LEN3.
000540 2020-TOKEN-LENGTHS-EXIT.
000550     EXIT.
000560*
000570 2021-BACK-SCAN-TOK1.
000580     SUBTRACT 1 FROM W8-SCAN-SUB.
000590*
000600 2022-BACK-SCAN-TOK2.
000610     SUBTRACT 1 FROM W8-SCAN-SUB.
000620*
000630 2023-BACK-SCAN-TOK3.
000640     SUBTRACT 1 FROM W8-SCAN-SUB.
000650*
000660 2030-CLASSIFY-AND-BUILD.
000670     MOVE "N" TO W8-DATE-IS-VALID.
000680     IF W8-LEN1 = 0 OR W8-LEN2 = 0 OR W8-LEN3 = 0
000690        GO TO 2030-CLASSIFY-AND-BUILD-EXIT.
000700*
000710     IF WD8-TOK1(1:W8-LEN1) IS NUMERIC
000720        AND WD8-TOK2(1:W8-LEN2) IS NUMERIC
000730        AND WD8-TOK3(1:W8-LEN3) IS NUMERIC
000740           PERFORM 2040-BUILD-ALL-NUMERIC
000750     ELSE
000760        IF WD8-TOK1(1:W8-LEN1) IS NUMERIC
000770           AND WD8-TOK2(1:3) IS ALPHABETIC
000780           AND WD8-TOK3(1:W8-LEN3) IS NUMERIC
000790              PERFORM 2050-BUILD-DD-MON-YYYY
000800        ELSE
000810           IF WD8-TOK1(1:3) IS ALPHABETIC
000820              AND WD8-TOK2(1:W8-LEN2) IS NUMERIC
000830              AND WD8-TOK3(1:W8-LEN3) IS NUMERIC
000840                 PERFORM 2060-BUILD-MON-DD-YYYY.
000850*
000860     IF WD8-DATE-IS-VALID
000870        PERFORM 2070-VALIDATE-RANGES.
000880*
000890     IF WD8-DATE-IS-VALID
000900        MOVE W8-WORK-CCYY TO WD8-CANON-CCYY
000910        MOVE W8-WORK-MM   TO WD8-CANON-MM
000920        MOVE W8-WORK-DD   TO WD8-CANON-DD
000930     ELSE
000940        MOVE 0 TO WD8-CANON-DATE.
000950 2030-CLASSIFY-AND-BUILD-EXIT.
000960     EXIT.
000970*
000980 2040-BUILD-ALL-NUMERIC.
000990     IF W8-LEN1 = 4
001000        MOVE WD8-TOK1(1:4)        TO W8-WORK-CCYY
001010        MOVE WD8-TOK2(1:W8-LEN2)  TO W8-WORK-MM
001020        MOVE WD8-TOK3(1:W8-LEN3)  TO W8-WORK-DD
001030        MOVE "Y" TO W8-DATE-IS-VALID
001040     ELSE
001050        IF W8-LEN3 = 4
001060           MOVE WD8-TOK1(1:W8-LEN1) TO W8-WORK-DD
001070           MOVE WD8-TOK2(1:W8-LEN2) TO W8-WORK-MM
001080           MOVE WD8-TOK3(1:4)       TO W8-WORK-CCYY
001090           MOVE "Y" TO W8-DATE-IS-VALID.
001100*
001110 2050-BUILD-DD-MON-YYYY.
001120     MOVE WD8-TOK1(1:W8-LEN1) TO W8-WORK-DD.
001130     MOVE WD8-TOK3(1:W8-LEN3) TO W8-WORK-CCYY.
001140     MOVE WD8-TOK2 TO W8-MONTH-NAME-IN.
001150     PERFORM 2080-LOOKUP-MONTH.
001160     IF W8-FOUND-MONTH NOT = 0
001170        MOVE W8-FOUND-MONTH TO W8-WORK-MM
001180        MOVE "Y" TO W8-DATE-IS-VALID.
001190*
001200 2060-BUILD-MON-DD-YYYY.
001210     MOVE WD8-TOK2(1:W8-LEN2) TO W8-WORK-DD.
001220     MOVE WD8-TOK3(1:W8-LEN3) TO W8-WORK-CCYY.
001230     MOVE WD8-TOK1 TO W8-MONTH-NAME-IN.
001240     PERFORM 2080-LOOKUP-MONTH.
001250     IF W8-FOUND-MONTH NOT = 0
001260        MOVE W8-FOUND-MONTH TO W8-WORK-MM
001270        MOVE "Y" TO W8-DATE-IS-VALID.
001280*
001290 2070-VALIDATE-RANGES.
001300     IF W8-WORK-MM < 1 OR W8-WORK-MM > 12
001310        OR W8-WORK-DD < 1 OR W8-WORK-DD > 31
001320        OR W8-WORK-CCYY < 1900 OR W8-WORK-CCYY > 2099
001330        MOVE "N" TO W8-DATE-IS-VALID.
001340*
001350 2080-LOOKUP-MONTH.
001360     MOVE 0 TO W8-FOUND-MONTH.
001370     MOVE 1 TO W8-MONTH-SUB.
001380     PERFORM 2081-SCAN-MONTH-TABLE
001390        UNTIL W8-MONTH-SUB > 12 OR W8-FOUND-MONTH NOT = 0.
001400 2080-LOOKUP-MONTH-EXIT.
001410     EXIT.
001420*
001430 2081-SCAN-MONTH-TABLE.
001440     IF W8-MONTH-NAME-IN(1:3) = WD8-MONTH-SHORT-NAME(W8-MONTH-SUB)
001450        MOVE WD8-MONTH-NUMBER(W8-MONTH-SUB) TO W8-FOUND-MONTH.
001460     ADD 1 TO W8-MONTH-SUB.
001470*
001480 2090-COMPARE-TWO-DATES.
001490*    Canonical-form comparison helper - dates already in CCYYMMDD
001500*    compare correctly with a plain numeric test, kept here as one
001510*    named paragraph so callers read "PERFORM 2090-COMPARE-TWO-DATES"
001520*    rather than repeating the rationale at every call site.  Moves
001530*    the pair into W8-CMP-DATE-1/2 first, sets W8-CMP-RESULT-SW.
001540     IF W8-CMP-DATE-1 = W8-CMP-DATE-2
001550        SET W8-DATES-MATCH   TO TRUE
001560     ELSE
001570        IF W8-CMP-DATE-1 > W8-CMP-DATE-2
001580           SET W8-DATE-1-LATER TO TRUE
001590        ELSE
001600           SET W8-DATE-2-LATER TO TRUE
001610        END-IF
001620     END-IF.
001630 2090-COMPARE-TWO-DATES-EXIT.
001640     EXIT.
