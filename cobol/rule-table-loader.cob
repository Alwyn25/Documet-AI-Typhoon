000100*----------------------------------------------------------------------
000110*    RULE-TABLE-LOADER
000120*
000130*    AUTHOR.         W. H. THOMAS.
000140*    INSTALLATION.   DATA PROCESSING DEPT.
000150*    DATE-WRITTEN.   03/11/1984.
000160*    DATE-COMPILED.
000170*    SECURITY.       UNCLASSIFIED.
000180*
000190*    Off-line utility, originally a single-record control-file builder
000200*    for the voucher system, rebuilt in 2010 to emit the invoice
000210*    validation scoring rules instead.  Run whenever the rules change;
000220*    the validation batch only reads this file, it never writes it.
000230*----------------------------------------------------------------------
000240*    DATE        PGMR  REQUEST   DESCRIPTION
000250*    ----------  ----  --------  --------------------------------------
000260*    03/11/1984  WHT   ORIGINAL  ORIGINAL CODING - WROTE THE ONE-RECORD
000270*                                CONTROL FILE AT OPEN AND EXIT (NO INPUT
000280*                                FEED AT THAT TIME).
000290*    06/02/1991  FGR   AP-0211   ADDED SECOND CONTROL FIELD (UNUSED
000300*                                AFTER THE 2010 REWRITE, SEE BELOW).
000310*    09/08/1999  DLT   Y2K-014   CENTURY REVIEW - NO 2-DIGIT YEARS HELD
000320*                                BY THIS PROGRAM, NO CHANGE REQUIRED.
000330*    07/19/2010  JKO   AP-0772   REPURPOSED AS RULE-TABLE-LOADER FOR THE
000340*                                INVOICE VALIDATION SCORING ENGINE;
000350*                                CONTROL-RECORD LOGIC REPLACED BY THE
000360*                                FIVE-ROW RULE TABLE BUILD BELOW.
000370*    11/03/2011  RAM   AP-0719   ADDED VND-002 (GSTIN FORMAT RULE).
000380*    03/14/2016  DLT   AP-0958   HEADER STANDARDIZED TO SIX-PARAGRAPH
000390*                                FORMAT PER DP STANDARDS MEMO 16-02.
000395*    11/14/2016  DLT   AP-0978   RULE-CAT VALUES DID NOT MATCH THE FOUR
000396*                                CATEGORY CODES THE SCORING ENGINE
000397*                                EXPECTS - CHANGED INV-001/INV-002 TO
000398*                                INVOICE_HEADER, TAX-003 TO TAX,
000399*                                TTL-003 TO TOTALS, VND-002 TO VENDOR.
000400 IDENTIFICATION DIVISION.
000410 PROGRAM-ID.        RULE-TABLE-LOADER.
000420 AUTHOR.            W. H. THOMAS.
000430 INSTALLATION.      DATA PROCESSING DEPT.
000440 DATE-WRITTEN.      03/11/1984.
000450 DATE-COMPILED.
000460 SECURITY.          UNCLASSIFIED.
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM.
000510 INPUT-OUTPUT SECTION.
000520     FILE-CONTROL.
000530         COPY "SLRULES.CBL".
000540 DATA DIVISION.
000550 FILE SECTION.
000560     COPY "FDRULES.CBL".
000570 WORKING-STORAGE SECTION.
000580*
000590*    One 01-level row per rule, built in WORKING-STORAGE and written
000600*    out one at a time - keeps the values in one place for review
000610*    without an editor that understands RECORDING MODE F files.
000620*
000630 01  W-RULE-TABLE-SUB              PIC 9(1) COMP.
000640 01  W-RULE-COUNT                  PIC 9(1) COMP VALUE 5.
000650*
000660 01  W-RULE-DEFINITIONS.
000670     05  FILLER                    PIC X(8)  VALUE "INV-001 ".
000680     05  FILLER                    PIC X(14) VALUE "INVOICE_HEADER".
000690     05  FILLER                    PIC 9(1)  VALUE 5.
000700     05  FILLER                    PIC X(8)  VALUE "INV-002 ".
000710     05  FILLER                    PIC X(14) VALUE "INVOICE_HEADER".
000720     05  FILLER                    PIC 9(1)  VALUE 5.
000730     05  FILLER                    PIC X(8)  VALUE "TAX-003 ".
000740     05  FILLER                    PIC X(14) VALUE "TAX           ".
000750     05  FILLER                    PIC 9(1)  VALUE 5.
000760     05  FILLER                    PIC X(8)  VALUE "TTL-003 ".
000770     05  FILLER                    PIC X(14) VALUE "TOTALS        ".
000780     05  FILLER                    PIC 9(1)  VALUE 5.
000790     05  FILLER                    PIC X(8)  VALUE "VND-002 ".
000800     05  FILLER                    PIC X(14) VALUE "VENDOR        ".
000810     05  FILLER                    PIC 9(1)  VALUE 4.
000820*
000830 01  W-RULE-DEFS-R REDEFINES W-RULE-DEFINITIONS.
000840     05  W-RULE-DEF OCCURS 5 TIMES INDEXED BY W-RULE-NDX.
000850         10  W-RULE-ID             PIC X(8).
000860         10  W-RULE-CAT            PIC X(14).
000870         10  W-RULE-SEV            PIC 9(1).
000880*
000890*    Quick-scan views of the same storage, used only by the audit
000900*    trace DISPLAY in 1010 so a reviewer can eyeball ID/category pairs
000910*    without unpacking the full group.
000920 01  W-RULE-ID-ONLY REDEFINES W-RULE-DEFINITIONS.
000930     05  W-ID-SLOT OCCURS 5 TIMES.
000940         10  W-ID-VIEW             PIC X(8).
000950         10  FILLER                PIC X(15).
000960*
000970 01  W-RULE-CAT-ONLY REDEFINES W-RULE-DEFINITIONS.
000980     05  W-CAT-SLOT OCCURS 5 TIMES.
000990         10  FILLER                PIC X(8).
001000         10  W-CAT-VIEW             PIC X(14).
001010         10  FILLER                PIC 9(1).
001020*
001030 77  W-DUMMY                       PIC X.
001040*
001050 PROCEDURE DIVISION.
001060*
001070 1000-BUILD-RULE-FILE.
001080     OPEN OUTPUT RULE-FILE.
001090     SET W-RULE-NDX TO 1.
001100     MOVE 1 TO W-RULE-TABLE-SUB.
001110     PERFORM 1010-WRITE-ONE-RULE
001120        UNTIL W-RULE-TABLE-SUB > W-RULE-COUNT.
001130     CLOSE RULE-FILE.
001140     DISPLAY "RULE-TABLE-LOADER - RULE-FILE REBUILT, "
001150             W-RULE-COUNT " RULES WRITTEN.".
001160     STOP RUN.
001170*
001180 1010-WRITE-ONE-RULE.
001190     MOVE W-RULE-ID(W-RULE-NDX)  TO RULE-ID.
001200     MOVE W-RULE-CAT(W-RULE-NDX) TO RULE-CAT.
001210     MOVE W-RULE-SEV(W-RULE-NDX) TO RULE-SEVERITY.
001220     WRITE RULE-RECORD.
001230     DISPLAY "  WROTE RULE " W-ID-VIEW(W-RULE-NDX)
001240             " - " W-CAT-VIEW(W-RULE-NDX).
001250     SET W-RULE-NDX UP BY 1.
001260     ADD 1 TO W-RULE-TABLE-SUB.
