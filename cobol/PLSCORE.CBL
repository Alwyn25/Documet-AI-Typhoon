000100*----------------------------------------------------------------------
000110*    PLSCORE.CBL
000120*
000130*    Rule engine scorer.  RULE-FILE (built by rule-table-loader.cob,
000140*    layout FDRULES.CBL) is loaded into R8-RULE-TABLE at start of run;
000150*    this paragraph walks the five rules against the current invoice
000160*    and totals the deductions.  Deduction = severity x 2; score =
000170*    100 less total deductions, floored at zero, carried to 1 decimal.
000180*----------------------------------------------------------------------
000190*    2010-07-19  JKO  AP-0772  ORIGINAL CODING (SCORING ENGINE ADD-ON).
000192*    2016-11-28  DLT  AP-0980  SC8-STATUS CAN NOW COME OUT "DUPLICATE"
000193*                              (CHECKED AHEAD OF PASS/FLAGGED, PER
000194*                              PLDUPE'S TWO SWITCHES) AND "PASSED"
000195*                              REPLACES "PASS" TO MATCH THE REPORT
000196*                              COLUMN HEADING - SEE WSSCORE8 FOR THE
000197*                              WIDENED SC8-STATUS PICTURE.
000198 3900-SCORE-INVOICE.
000210     MOVE 100.0 TO SC8-SCORE.
000220     MOVE "N"   TO SC8-ANY-RULE-FAILED-SW.
000230     IF TRANS-INVOICE-NUMBER = SPACES
000240        PERFORM 3910-DEDUCT-RULE-INV-001
000250     END-IF.
000260     IF EC-TRANS-INV-DATE-CANON = 0
000270        PERFORM 3920-DEDUCT-RULE-INV-002
000280     END-IF.
000290     PERFORM 3930-CHECK-FINDING-TYPE-TAX.
000300     IF SC8-FINDING-PRESENT
000310        PERFORM 3935-DEDUCT-RULE-TAX-003
000320     END-IF.
000330     PERFORM 3940-CHECK-FINDING-TYPE-TTL.
000340     IF SC8-FINDING-PRESENT
000350        PERFORM 3945-DEDUCT-RULE-TTL-003
000360     END-IF.
000370     IF TRANS-VENDOR-GSTIN = SPACES OR TRANS-VENDOR-GSTIN(15:1) = SPACE
000380        PERFORM 3950-DEDUCT-RULE-VND-002
000390     END-IF.
000400     IF SC8-SCORE < 0
000410        MOVE 0 TO SC8-SCORE
000420     END-IF.
000422     IF DUP8-CRITERIA-MATCH OR DUP8-COMPLETE-DUP
000424        MOVE "DUPLICATE" TO SC8-STATUS
000426     ELSE
000430        IF SC8-ANY-RULE-FAILED
000440           MOVE "FLAGGED" TO SC8-STATUS
000450        ELSE
000460           MOVE "PASSED"  TO SC8-STATUS
000465        END-IF
000470     END-IF.
000480 3900-SCORE-INVOICE-EXIT.
000490     EXIT.
000500*
000510 3905-DEDUCT-BY-RULE-ID.
000520*    Deduction = rule severity x 2, severity fetched from the table
000530*    the loader built from RULE-FILE rather than hung on this paragraph.
000540     SET R8-NDX TO 1.
000550     MOVE 0 TO SC8-LOOKUP-SEVERITY.
000560     PERFORM 3906-SCAN-RULE-TABLE
000570        UNTIL R8-NDX > R8-RULE-COUNT OR SC8-LOOKUP-SEVERITY NOT = 0.
000580     COMPUTE SC8-DEDUCT-AMT = SC8-LOOKUP-SEVERITY * 2.
000590     SUBTRACT SC8-DEDUCT-AMT FROM SC8-SCORE.
000600     MOVE "Y" TO SC8-ANY-RULE-FAILED-SW.
000610*
000620 3906-SCAN-RULE-TABLE.
000630     IF R8-RULE-ID(R8-NDX) = SC8-LOOKUP-RULE-ID
000640        MOVE R8-RULE-SEVERITY(R8-NDX) TO SC8-LOOKUP-SEVERITY
000650     END-IF.
000660     SET R8-NDX UP BY 1.
000670*
000680 3910-DEDUCT-RULE-INV-001.
000690     MOVE "INV-001" TO SC8-LOOKUP-RULE-ID.
000700     PERFORM 3905-DEDUCT-BY-RULE-ID.
000710*
000720 3920-DEDUCT-RULE-INV-002.
000730     MOVE "INV-002" TO SC8-LOOKUP-RULE-ID.
000740     PERFORM 3905-DEDUCT-BY-RULE-ID.
000750*
000760 3930-CHECK-FINDING-TYPE-TAX.
000770     MOVE "GST-MISMATCH" TO SC8-SEARCH-FIND-TYPE.
000780     PERFORM 3960-SCAN-FINDINGS-FOR-TYPE.
000790*
000800 3935-DEDUCT-RULE-TAX-003.
000810     MOVE "TAX-003" TO SC8-LOOKUP-RULE-ID.
000820     PERFORM 3905-DEDUCT-BY-RULE-ID.
000830*
000840 3940-CHECK-FINDING-TYPE-TTL.
000850     MOVE "GRAND-TOTAL-CALC" TO SC8-SEARCH-FIND-TYPE.
000860     PERFORM 3960-SCAN-FINDINGS-FOR-TYPE.
000870*
000880 3945-DEDUCT-RULE-TTL-003.
000890     MOVE "TTL-003" TO SC8-LOOKUP-RULE-ID.
000900     PERFORM 3905-DEDUCT-BY-RULE-ID.
000910*
000920 3950-DEDUCT-RULE-VND-002.
000930     MOVE "VND-002" TO SC8-LOOKUP-RULE-ID.
000940     PERFORM 3905-DEDUCT-BY-RULE-ID.
000950*
000960 3960-SCAN-FINDINGS-FOR-TYPE.
000970     MOVE "N" TO SC8-FINDING-PRESENT-SW.
000980     SET F8-FIND-NDX TO 1.
000990     PERFORM 3961-SCAN-ONE-FINDING
001000        UNTIL F8-FIND-NDX > F8-FIND-COUNT OR SC8-FINDING-PRESENT.
001010 3960-SCAN-FINDINGS-FOR-TYPE-EXIT.
001020     EXIT.
001030*
001040 3961-SCAN-ONE-FINDING.
001050     IF F8-FIND-TYPE(F8-FIND-NDX) = SC8-SEARCH-FIND-TYPE
001060        MOVE "Y" TO SC8-FINDING-PRESENT-SW
001070     END-IF.
001080     SET F8-FIND-NDX UP BY 1.
