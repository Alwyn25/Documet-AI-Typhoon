000100*----------------------------------------------------------------------
000110*    WSANOM8.CBL
000120*
000130*    WORKING-STORAGE for PLANOM.CBL.
000140*----------------------------------------------------------------------
000150*    2009-09-21  RAM  AP-0655  ORIGINAL CODING (INVOICE BATCH PROJECT).
000160 01  N8-ANOMALY-SW                 PIC X.
000170     88  N8-ANOMALY                VALUE "Y".
000180 01  N8-AGENT-STATUS               PIC X(08).
000190 01  N8-REVIEW-REQUIRED            PIC X.
000200*
000210 01  N8-LINE-SUB                   PIC 9(2) COMP.
000220 01  N8-TAX-ACCUM-2DP              PIC S9(9)V99.
000230 01  N8-EXPECTED-GRAND             PIC S9(9)V99.
000240*
000250 77  N8-DUMMY                      PIC X.
