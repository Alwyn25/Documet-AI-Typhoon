000100*----------------------------------------------------------------------
000110*    SLTRANS.CBL  -  FILE-CONTROL entry for the invoice transaction
000120*    file (captured invoices awaiting validation/posting).
000130*----------------------------------------------------------------------
000140*    2009-04-02  RAM  AP-0601  ORIGINAL CODING (INVOICE BATCH PROJECT).
000150*    2011-09-14  RAM  AP-0714  ADDED CONFIDENCE-SCORE, DOCUMENT-ID.
000160    SELECT TRANS-FILE
000170           ASSIGN TO TRANFILE
000180           ORGANIZATION IS SEQUENTIAL
000190           ACCESS MODE IS SEQUENTIAL.
