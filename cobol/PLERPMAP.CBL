000100*----------------------------------------------------------------------
000110*    PLERPMAP.CBL
000120*
000130*    ERP posting mapper - the main batch only PERFORMs this one when
000140*    the invoice cleared with zero CRITICAL/ERROR findings.  Tax
000150*    split takes the first line item's rate as the dominant rate and
000160*    assumes intra-state (CGST/SGST, no IGST) throughout.
000170*----------------------------------------------------------------------
000180*    2009-04-09  RAM  AP-0603  ORIGINAL CODING (INVOICE BATCH PROJECT).
000190 4200-MAP-TO-ERP-RECORD.
000200     MOVE TRANS-INVOICE-NUMBER    TO ERP-INVOICE-NUMBER.
000210     MOVE EC-TRANS-INV-DATE-CANON TO ERP-TXN-DATE.
000220     MOVE TRANS-VENDOR-NAME       TO ERP-LEDGER-NAME.
000230     MOVE TRANS-VENDOR-GSTIN      TO ERP-VENDOR-GSTIN.
000240     MOVE "INTRA-STATE"           TO ERP-TAX-TYPE.
000250     COMPUTE ERP-SGST-RATE ROUNDED = TL-ITEM-TAX-PCT(1) / 2.
000260     MOVE ERP-SGST-RATE           TO ERP-CGST-RATE.
000270     MOVE 0                       TO ERP-IGST-RATE.
000280     MOVE TRANS-SUBTOTAL          TO ERP-TAXABLE-SUBTOTAL.
000290     MOVE TRANS-GST-AMOUNT        TO ERP-TOTAL-TAX.
000300     MOVE TRANS-GRAND-TOTAL       TO ERP-GRAND-TOTAL.
000310     WRITE ERP-POSTING-RECORD.
000320 4200-MAP-TO-ERP-RECORD-EXIT.
000330     EXIT.
