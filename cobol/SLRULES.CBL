000100*----------------------------------------------------------------------
000110*    SLRULES.CBL  -  FILE-CONTROL entry for the rule table file.
000120*    Maintained off-line by RULE-TABLE-LOADER and read whole into
000130*    WS-RULE-TABLE by the validation batch at step 1 of the run.
000140*----------------------------------------------------------------------
000150*    2010-07-19  JKO  AP-0772  ORIGINAL CODING (SCORING ENGINE ADD-ON).
000160    SELECT RULE-FILE
000170           ASSIGN TO RULEFILE
000180           ORGANIZATION IS SEQUENTIAL
000190           ACCESS MODE IS SEQUENTIAL.
