000100*----------------------------------------------------------------------
000110*    PLRPT8.CBL
000120*
000130*    Validation report print paragraphs.  The main batch calls 5000
000140*    once at the top of the run, 5100 after scoring each invoice,
000150*    5200 once per finding under a flagged invoice, and 5900 at the
000160*    very end for the control-totals block.
000170*----------------------------------------------------------------------
000180*    2009-04-09  RAM  AP-0603  ORIGINAL CODING (INVOICE BATCH PROJECT).
000190*    2016-11-21  DLT  AP-0964  WIDENED THE VENDOR NAME COLUMN.
000192*    2016-11-28  DLT  AP-0980  5100 WAS ONLY COUNTING THE COMPLETE-DUP
000193*                              CASE TOWARD RPT8-T-DUPLICATES AND MISSED
000194*                              CRITERIA-ONLY DUPLICATES; ALSO ADDED THE
000195*                              DUPLICATE STATUS AHEAD OF PASS/FLAGGED
000196*                              NOW THAT SC8-STATUS CAN HOLD "DUPLICATE".
000200 5000-PRINT-HEADINGS.
000210     ADD 1 TO RPT8-PAGE-NO.
000220     MOVE RPT8-RUN-MM    TO RPT8-WORK-MM.
000230     MOVE RPT8-RUN-DD    TO RPT8-WORK-DD.
000240     MOVE RPT8-RUN-CCYY  TO RPT8-WORK-CCYY.
000250     MOVE RPT8-MM-DD-CCYY-R   TO RPT8-H-RUN-DATE.
000260     MOVE RPT8-PAGE-NO        TO RPT8-H-PAGE-NO.
000270     WRITE RPT-RECORD FROM RPT8-TITLE-LINE
000280        AFTER ADVANCING PAGE.
000290     WRITE RPT-RECORD FROM RPT8-HEADING-1
000300        AFTER ADVANCING 2.
000310     WRITE RPT-RECORD FROM RPT8-HEADING-2
000320        AFTER ADVANCING 1.
000330     MOVE 4 TO RPT8-LINE-COUNT.
000340 5000-PRINT-HEADINGS-EXIT.
000350     EXIT.
000360*
000370 5010-FORMAT-DATE.
000380*    RPT8-FMT-DATE-IN (CCYYMMDD) in, RPT8-FMT-DATE-OUT (MM/DD/CCYY)
000390*    out; shares the CCYYMMDD breakdown view used by 5000 above.
000400     MOVE RPT8-FMT-DATE-IN TO RPT8-RUN-DATE.
000410     MOVE RPT8-RUN-MM      TO RPT8-WORK-MM.
000420     MOVE RPT8-RUN-DD      TO RPT8-WORK-DD.
000430     MOVE RPT8-RUN-CCYY    TO RPT8-WORK-CCYY.
000440     MOVE RPT8-MM-DD-CCYY-R TO RPT8-FMT-DATE-OUT.
000450*
000460 5100-PRINT-DETAIL-LINE.
000470     IF RPT8-PAGE-FULL
000480        PERFORM 5000-PRINT-HEADINGS
000490     END-IF.
000500     MOVE TRANS-INVOICE-NUMBER     TO RPT8-D-INVOICE-NUM.
000510     MOVE TRANS-VENDOR-NAME        TO RPT8-D-VENDOR-NAME.
000520     MOVE EC-TRANS-INV-DATE-CANON  TO RPT8-FMT-DATE-IN.
000530     PERFORM 5010-FORMAT-DATE.
000540     MOVE RPT8-FMT-DATE-OUT        TO RPT8-D-INV-DATE.
000550     MOVE TRANS-GRAND-TOTAL        TO RPT8-D-GRAND-TOTAL.
000560     MOVE SC8-SCORE                TO RPT8-D-SCORE.
000570     MOVE SC8-STATUS               TO RPT8-D-STATUS.
000580     MOVE F8-CRITICAL-COUNT        TO RPT8-D-ERR-COUNT.
000590     COMPUTE RPT8-D-WRN-COUNT = F8-FIND-COUNT - F8-CRITICAL-COUNT.
000600     WRITE RPT-RECORD FROM RPT8-DETAIL-LINE
000610        AFTER ADVANCING 1.
000620     ADD 1 TO RPT8-LINE-COUNT.
000630     ADD 1 TO RPT8-T-READ.
000640     ADD SC8-SCORE TO RPT8-SCORE-SUM.
000650     ADD F8-CRITICAL-COUNT TO RPT8-T-ERRORS.
000660     COMPUTE RPT8-T-WARNINGS = RPT8-T-WARNINGS +
000670        F8-FIND-COUNT - F8-CRITICAL-COUNT.
000680     IF SC8-STATUS = "PASSED"
000690        ADD 1 TO RPT8-T-PASSED
000700        ADD TRANS-GRAND-TOTAL TO RPT8-AMT-POSTED-TOTAL
000710     ELSE
000720        ADD 1 TO RPT8-T-FLAGGED
000730     END-IF.
000740     IF DUP8-CRITERIA-MATCH OR DUP8-COMPLETE-DUP
000750        ADD 1 TO RPT8-T-DUPLICATES
000760     END-IF.
000770 5100-PRINT-DETAIL-LINE-EXIT.
000780     EXIT.
000790*
000800 5200-PRINT-FINDING-LINE.
000810     IF RPT8-PAGE-FULL
000820        PERFORM 5000-PRINT-HEADINGS
000830     END-IF.
000840     MOVE F8-FIND-CLASS(F8-FIND-NDX) TO RPT8-F-CLASS.
000850     MOVE F8-FIND-SEV(F8-FIND-NDX)  TO RPT8-F-SEVERITY.
000860     MOVE F8-FIND-TYPE(F8-FIND-NDX) TO RPT8-F-TYPE.
000870     MOVE F8-FIND-TEXT(F8-FIND-NDX) TO RPT8-F-MESSAGE.
000880     WRITE RPT-RECORD FROM RPT8-FINDING-LINE
000890        AFTER ADVANCING 1.
000900     ADD 1 TO RPT8-LINE-COUNT.
000910 5200-PRINT-FINDING-LINE-EXIT.
000920     EXIT.
000930*
000940 5900-PRINT-CONTROL-TOTALS.
000950     IF RPT8-PAGE-FULL
000960        PERFORM 5000-PRINT-HEADINGS
000970     END-IF.
000980     WRITE RPT-RECORD FROM RPT8-HEADING-2
000990        AFTER ADVANCING 2.
001000     SET RPT8-TOT-SUB TO 1.
001010     PERFORM 5910-PRINT-ONE-TOTAL
001020        UNTIL RPT8-TOT-SUB > 6.
001030     MOVE "TOTAL AMOUNT POSTED TO ERP"  TO RPT8-TM-LABEL.
001040     MOVE RPT8-AMT-POSTED-TOTAL         TO RPT8-TM-VALUE.
001050     WRITE RPT-RECORD FROM RPT8-TOTALS-MONEY-LINE
001060        AFTER ADVANCING 1.
001070     IF RPT8-T-READ NOT = 0
001080        COMPUTE RPT8-AVG-SCORE ROUNDED = RPT8-SCORE-SUM / RPT8-T-READ
001090     ELSE
001100        MOVE 0 TO RPT8-AVG-SCORE
001110     END-IF.
001120     MOVE "AVERAGE SCORE"              TO RPT8-TA-LABEL.
001130     MOVE RPT8-AVG-SCORE                TO RPT8-TA-VALUE.
001140     WRITE RPT-RECORD FROM RPT8-TOTALS-AVG-LINE
001150        AFTER ADVANCING 1.
001160 5900-PRINT-CONTROL-TOTALS-EXIT.
001170     EXIT.
001180*
001190 5910-PRINT-ONE-TOTAL.
001200     MOVE RPT8-T-LABEL-TXT(RPT8-TOT-SUB) TO RPT8-T-LABEL.
001210     MOVE RPT8-T-FIELD(RPT8-TOT-SUB)     TO RPT8-T-VALUE.
001220     WRITE RPT-RECORD FROM RPT8-TOTALS-LINE
001230        AFTER ADVANCING 1.
001240     SET RPT8-TOT-SUB UP BY 1.
