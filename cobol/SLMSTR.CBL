000100*----------------------------------------------------------------------
000110*    SLMSTR.CBL  -  FILE-CONTROL entry for the invoice master file.
000120*    Keyed by the surrogate INVOICE-ID (every invoice gets one, even
000130*    when the captured invoice number is blank); the batch also
000140*    needs to find a master record by business invoice number and by
000150*    GSTIN/date window, so the whole file is read into a sorted
000160*    WORKING-STORAGE table at the top of the run and searched there
000170*    (see WS-MASTER-TABLE in the main batch) instead of through a
000180*    second record key.
000190*----------------------------------------------------------------------
000200*    2009-04-09  RAM  AP-0603  ORIGINAL CODING (INVOICE BATCH PROJECT).
000210*    2013-11-02  JKO  AP-0851  CHANGED TO INDEXED FOR REWRITE-IN-PLACE.
000220    SELECT MASTER-FILE
000230           ASSIGN TO MASTFILE
000240           ORGANIZATION IS INDEXED
000250           ACCESS MODE IS DYNAMIC
000260           RECORD KEY IS MASTER-INVOICE-ID.
