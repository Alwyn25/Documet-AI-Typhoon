000100*----------------------------------------------------------------------
000110*    PLANOM.CBL
000120*
000130*    Anomaly agent.  Lighter-weight than the full U1/U2 validators -
000140*    four quick flags, any one of which sends the invoice to
000150*    ANOMALY/review-required status rather than SUCCESS.
000160*----------------------------------------------------------------------
000170*    2009-09-21  RAM  AP-0655  ORIGINAL CODING (INVOICE BATCH PROJECT).
000180*    2011-09-30  RAM  AP-0718  ADDED DUPLICATE-INVOICE WINDOW CHECK.
000190 3600-RUN-ANOMALY-AGENT.
000200     MOVE "N" TO N8-ANOMALY-SW.
000210     PERFORM 3610-CHECK-GSTIN-FORMAT.
000220     PERFORM 3620-CHECK-INVOICE-NUMBER.
000230     PERFORM 3630-CHECK-TAX-MISMATCH.
000240     PERFORM 3640-CHECK-AMOUNT-MISMATCH.
000250     PERFORM 3650-CHECK-DUP-WINDOW.
000260     IF N8-ANOMALY
000270        MOVE "ANOMALY" TO N8-AGENT-STATUS
000280        MOVE "Y"       TO N8-REVIEW-REQUIRED
000290     ELSE
000300        MOVE "SUCCESS" TO N8-AGENT-STATUS
000310        MOVE "N"       TO N8-REVIEW-REQUIRED
000320     END-IF.
000330 3600-RUN-ANOMALY-AGENT-EXIT.
000340     EXIT.
000350*
000360 3610-CHECK-GSTIN-FORMAT.
000370     IF TRANS-VENDOR-GSTIN = SPACES OR TRANS-VENDOR-GSTIN(15:1) = SPACE
000380        MOVE "Y" TO N8-ANOMALY-SW
000390        MOVE "MISSING-DATA" TO G8-ADD-FIND-TYPE
000400        MOVE "MODERATE"     TO G8-ADD-FIND-SEV
000410        MOVE "WARNING"      TO G8-ADD-FIND-CLASS
000420        MOVE "VENDOR GSTIN IS MISSING OR NOT 15 CHARACTERS"
000430                             TO G8-ADD-FIND-TEXT
000440        PERFORM 3040-ADD-FINDING
000450     END-IF.
000460 3610-CHECK-GSTIN-FORMAT-EXIT.
000470     EXIT.
000480*
000490 3620-CHECK-INVOICE-NUMBER.
000500     IF TRANS-INVOICE-NUMBER = SPACES
000510        MOVE "Y" TO N8-ANOMALY-SW
000520        MOVE "MISSING-DATA" TO G8-ADD-FIND-TYPE
000530        MOVE "MODERATE"     TO G8-ADD-FIND-SEV
000540        MOVE "WARNING"      TO G8-ADD-FIND-CLASS
000550        MOVE "INVOICE NUMBER IS MISSING" TO G8-ADD-FIND-TEXT
000560        PERFORM 3040-ADD-FINDING
000570     END-IF.
000580 3620-CHECK-INVOICE-NUMBER-EXIT.
000590     EXIT.
000600*
000610 3630-CHECK-TAX-MISMATCH.
000620     MOVE 0 TO N8-TAX-ACCUM-2DP.
000630     MOVE 1 TO N8-LINE-SUB.
000640     PERFORM 3631-ACCUM-ONE-LINE-TAX
000650        UNTIL N8-LINE-SUB > TRANS-LINE-COUNT.
000660     MOVE TRANS-GST-AMOUNT TO G8-VALUE-A.
000670     MOVE N8-TAX-ACCUM-2DP TO G8-VALUE-B.
000680     PERFORM 3000-ABSOLUTE-DIFFERENCE.
000690     IF G8-ABS-DIFF > 0.02
000700        MOVE "Y" TO N8-ANOMALY-SW
000710        MOVE "TAX-MISMATCH"  TO G8-ADD-FIND-TYPE
000720        MOVE "MODERATE"      TO G8-ADD-FIND-SEV
000730        MOVE "WARNING"       TO G8-ADD-FIND-CLASS
000740        MOVE "SUM OF LINE TAX AMOUNTS DOES NOT AGREE WITH DECLARED GST"
000750                              TO G8-ADD-FIND-TEXT
000760        PERFORM 3040-ADD-FINDING
000770     END-IF.
000780 3630-CHECK-TAX-MISMATCH-EXIT.
000790     EXIT.
000800*
000810 3631-ACCUM-ONE-LINE-TAX.
000820     MOVE TL-ITEM-QTY(N8-LINE-SUB)       TO G8-QTY.
000830     MOVE TL-ITEM-UNIT-PRICE(N8-LINE-SUB) TO G8-UNIT-PRICE.
000840     MOVE TL-ITEM-TAX-PCT(N8-LINE-SUB)    TO G8-TAX-PCT.
000850     PERFORM 3020-LINE-BASE-AND-TAX.
000860     MOVE G8-TAX-AMT TO G8-ROUND-IN.
000870     PERFORM 3010-ROUND-HALF-UP-2.
000880     ADD G8-ROUND-OUT TO N8-TAX-ACCUM-2DP.
000890     ADD 1 TO N8-LINE-SUB.
000900*
000910 3640-CHECK-AMOUNT-MISMATCH.
000920     COMPUTE N8-EXPECTED-GRAND = TRANS-SUBTOTAL + TRANS-GST-AMOUNT.
000930     MOVE TRANS-GRAND-TOTAL    TO G8-VALUE-A.
000940     MOVE N8-EXPECTED-GRAND    TO G8-VALUE-B.
000950     PERFORM 3000-ABSOLUTE-DIFFERENCE.
000960     IF G8-ABS-DIFF > 1.00
000970        MOVE "Y" TO N8-ANOMALY-SW
000980        MOVE "AMOUNT-MISMATCH" TO G8-ADD-FIND-TYPE
000990        MOVE "MODERATE"        TO G8-ADD-FIND-SEV
001000        MOVE "WARNING"         TO G8-ADD-FIND-CLASS
001010        MOVE "SUBTOTAL PLUS GST DOES NOT AGREE WITH THE GRAND TOTAL"
001020                                TO G8-ADD-FIND-TEXT
001030        PERFORM 3040-ADD-FINDING
001040     END-IF.
001050 3640-CHECK-AMOUNT-MISMATCH-EXIT.
001060     EXIT.
001070*
001080 3650-CHECK-DUP-WINDOW.
001090     IF TRANS-VENDOR-GSTIN NOT = SPACES
001100        AND TRANS-INVOICE-NUMBER NOT = SPACES
001110        MOVE TRANS-VENDOR-GSTIN     TO L8-SEARCH-GSTIN
001120        MOVE TRANS-INVOICE-NUMBER   TO L8-SEARCH-INV-NUMBER
001130        MOVE EC-TRANS-INV-DATE-CANON TO L8-SEARCH-INV-DATE
001140        PERFORM 3010-SEARCH-DUP-WINDOW
001150        IF MT-FOUND
001160           MOVE "Y" TO N8-ANOMALY-SW
001170           MOVE "DUPLICATE-INVOICE" TO G8-ADD-FIND-TYPE
001180           MOVE "MODERATE"          TO G8-ADD-FIND-SEV
001190           MOVE "WARNING"           TO G8-ADD-FIND-CLASS
001200           MOVE "SAME GSTIN AND INVOICE NUMBER WITHIN 3 DAYS ON FILE"
001210                                     TO G8-ADD-FIND-TEXT
001220           PERFORM 3040-ADD-FINDING
001230        END-IF
001240     END-IF.
001250 3650-CHECK-DUP-WINDOW-EXIT.
001260     EXIT.
