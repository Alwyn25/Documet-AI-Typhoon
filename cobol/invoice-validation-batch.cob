000100*----------------------------------------------------------------------
000110*    INVOICE-VALIDATION-BATCH
000120*
000130*    Main batch - GST invoice validation and posting run.  Reads one
000140*    invoice header plus its line items off TRANS-FILE, runs it through
000150*    the full validator library (missing-value, arithmetic/tax, anomaly
000160*    agent, master match/compare, duplicate detection, rule-engine
000170*    scoring), then either writes an ERP-FILE posting record and
000180*    upserts MASTER-FILE (clean invoice) or holds it for review and
000190*    prints every finding on the report (any ERROR-class finding).
000200*    Started life in 1981 as the voucher payment-selection batch that
000210*    walked VOUCHER-FILE flagging items for the Friday check run; the
000220*    open/read/process/close skeleton below is what survived the 2009
000230*    rewrite into this project - everything else is new.
000240*----------------------------------------------------------------------
000250*    1981-02-11  RAM  ORIGINAL CODING (VOUCHER PAYMENT SELECTION BATCH).
000260*    1984-07-30  RAM  AP-0198  ADDED PARTIAL-PAYMENT SELECTION FLAG.
000270*    1987-11-12  WHT  AP-0254  CONVERTED VOUCHER-FILE TO INDEXED.
000280*    1991-05-06  RAM  AP-0340  YEAR-END SELECTION CUTOFF PARAMETER.
000290*    1993-09-23  WHT  AP-0388  DROPPED MANUAL HOLD-CODE OVERRIDE SCREEN.
000300*    1998-11-30  RAM  AP-0441  Y2K - VOUCHER-DATE EXPANDED TO CCYYMMDD.
000310*    2009-04-09  RAM  AP-0603  COMPLETE REWRITE - INVOICE VALIDATION AND
000320*                               POSTING BATCH (INVOICE BATCH PROJECT).
000330*                               VOUCHER SELECTION LOGIC RETIRED.
000340*    2009-06-02  RAM  AP-0622  WIRED IN MISSING-VALUE AND ARITHMETIC
000350*                               VALIDATOR LIBRARIES (PLMISS, PLARITH).
000360*    2009-09-21  RAM  AP-0655  WIRED IN THE ANOMALY AGENT (PLANOM).
000370*    2010-03-08  RAM  AP-0762  WIRED IN MASTER MATCH/COMPARE (PLCOMPAR,
000380*                               PLCATEG, PLMSUMM).
000390*    2010-07-19  JKO  AP-0772  WIRED IN THE RULE-ENGINE SCORER (PLSCORE)
000400*                               AND THE START-OF-RUN RULE TABLE LOAD.
000410*    2011-09-30  RAM  AP-0718  WIRED IN DUPLICATE DETECTION (PLDUPE) AND
000420*                               MOVED MASTER LOOKUPS TO AN IN-MEMORY
000430*                               TABLE FOR PERFORMANCE (PLLKMSTR).
000440*    2013-11-02  JKO  AP-0851  CHANGED MASTER-FILE TO INDEXED FOR
000450*                               REWRITE-IN-PLACE ON THE UPSERT STEP.
000460*    2016-11-21  DLT  AP-0964  WIDENED THE REPORT'S VENDOR NAME COLUMN.
000462*    2016-11-28  DLT  AP-0979  1100 NOW RUNS 4100-SUMMARIZE-COMPARISONS
000463*                               ON BOTH THE FOUND AND NOT-FOUND BRANCH,
000464*                               AHEAD OF 3800-CATEGORIZE-DIFFERENCES, SO
000465*                               AN UNMATCHED INVOICE COUNTS AS SIX NEW
000466*                               ENTITIES RATHER THAN LEAVING S8-* HOLDING
000467*                               WHATEVER THE PRIOR INVOICE LEFT BEHIND.
000468*    2016-11-28  DLT  AP-0980  3200 COMBINED TO 3400 UNDER ONE PERFORM
000470*                               ... THRU - NO LOGIC CHANGE, JUST THREE
000471*                               SEPARATE PERFORMS OF ADJACENT PARAGRAPHS
000472*                               COLLAPSED TO ONE RANGE PERFORM.
000473*    2016-11-28  DLT  AP-0981  1050 NOW LOADS MT-MASTER-TABLE IN
000474*                               ASCENDING MT-INVOICE-NUMBER ORDER (SEE
000475*                               1052/1053) SO PLLKMSTR'S 3000 CAN
000476*                               SEARCH ALL INSTEAD OF A LINEAR SEARCH.
000477 IDENTIFICATION DIVISION.
000480 PROGRAM-ID.    INVOICE-VALIDATION-BATCH.
000490 AUTHOR.        R A MEHTA.
000500 INSTALLATION.  ACCOUNTS PAYABLE SYSTEMS GROUP.
000510 DATE-WRITTEN.  02/11/1981.
000520 DATE-COMPILED.
000530 SECURITY.      UNCLASSIFIED.
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM.
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     COPY "SLTRANS.CBL".
000610     COPY "SLMSTR.CBL".
000620     COPY "SLRULES.CBL".
000630     COPY "SLERP.CBL".
000640     COPY "SLRPT8.CBL".
000650 DATA DIVISION.
000660 FILE SECTION.
000670     COPY "FDTRANS.CBL".
000680     COPY "FDMSTR.CBL".
000690     COPY "FDRULES.CBL".
000700     COPY "FDERP.CBL".
000710     COPY "FDRPT8.CBL".
000720 WORKING-STORAGE SECTION.
000730     COPY "WSCASE01.CBL".
000740     COPY "WSDATE8.CBL".
000750     COPY "WSTRANL8.CBL".
000760     COPY "WSMTAB8.CBL".
000770     COPY "WSSCORE8.CBL".
000780     COPY "WSFIND8.CBL".
000790     COPY "WSGEN8.CBL".
000800     COPY "WSARITH8.CBL".
000810     COPY "WSANOM8.CBL".
000820     COPY "WSLKMSTR8.CBL".
000830     COPY "WSCOMP8.CBL".
000831     COPY "WSCOMPAR8.CBL".
000840     COPY "WSCATEG8.CBL".
000850     COPY "WSDUPE8.CBL".
000860     COPY "WSMSTUPS8.CBL".
000870     COPY "WSRPT8.CBL".
000880*
000890*    Controls local to the main batch - end-of-file switches for the
000900*    three input files and the line-item read-loop subscript.
000910 01  W8-END-OF-TRANS-SW            PIC X             VALUE "N".
000920     88  W8-END-OF-TRANS           VALUE "Y".
000930 01  W8-MSTR-EOF-SW                PIC X             VALUE "N".
000940     88  W8-MSTR-EOF               VALUE "Y".
000950 01  W8-RULE-EOF-SW                PIC X             VALUE "N".
000960     88  W8-RULE-EOF               VALUE "Y".
000970 01  W8-LINE-SUB                   PIC 9(2) COMP.
000980*
000990 77  W8-DUMMY                      PIC X.
001000*
001010 PROCEDURE DIVISION.
001020 1000-MAIN-PROCESS.
001030     PERFORM 1020-OPEN-FILES.
001040     PERFORM 1050-LOAD-MASTER-TABLE.
001050     PERFORM 1060-LOAD-RULE-TABLE.
001060     PERFORM 5000-PRINT-HEADINGS.
001070     PERFORM 1010-READ-TRANS-HEADER.
001080     PERFORM 1100-PROCESS-ONE-INVOICE
001090        UNTIL W8-END-OF-TRANS.
001100     PERFORM 5900-PRINT-CONTROL-TOTALS.
001110     PERFORM 1900-CLOSE-FILES.
001120     STOP RUN.
001130*
001140 1020-OPEN-FILES.
001150     OPEN INPUT  TRANS-FILE.
001160     OPEN INPUT  RULE-FILE.
001170     OPEN I-O    MASTER-FILE.
001180     OPEN OUTPUT ERP-FILE.
001190     OPEN OUTPUT RPT-FILE.
001200 1020-OPEN-FILES-EXIT.
001210     EXIT.
001220*
001230 1900-CLOSE-FILES.
001240     CLOSE TRANS-FILE.
001250     CLOSE MASTER-FILE.
001260     CLOSE ERP-FILE.
001270     CLOSE RPT-FILE.
001280 1900-CLOSE-FILES-EXIT.
001290     EXIT.
001300*
001310 1010-READ-TRANS-HEADER.
001320*    Reads one TRANS-HEADER-RECORD; its TRANS-LINE-COUNT line records
001330*    follow it on the file and are read by 1110 below.
001340     READ TRANS-FILE
001350        AT END
001360           MOVE "Y" TO W8-END-OF-TRANS-SW
001370     END-READ.
001380 1010-READ-TRANS-HEADER-EXIT.
001390     EXIT.
001400*
001410 1050-LOAD-MASTER-TABLE.
001420*    Reads MASTER-FILE start to end into MT-MASTER-TABLE so every
001430*    lookup this run needs runs against working storage.  Also tracks
001440*    the highest INVOICE-ID on file so new invoices get the next one.
001442*    Rows go in by ascending MT-INVOICE-NUMBER (1052/1053 below) rather
001444*    than in read order now, so PLLKMSTR's 3000 can SEARCH ALL.  AP-0981
001450     MOVE 0   TO MT-TABLE-COUNT.
001460     MOVE 0   TO MT-NEXT-INVOICE-ID.
001470     MOVE "N" TO W8-MSTR-EOF-SW.
001480     PERFORM 1051-READ-ONE-MASTER-ROW.
001490     PERFORM 1051-READ-ONE-MASTER-ROW
001500        UNTIL W8-MSTR-EOF.
001510 1050-LOAD-MASTER-TABLE-EXIT.
001520     EXIT.
001530*
001540 1051-READ-ONE-MASTER-ROW.
001550     READ MASTER-FILE NEXT RECORD
001560        AT END
001570           MOVE "Y" TO W8-MSTR-EOF-SW
001580     END-READ.
001590     IF NOT W8-MSTR-EOF
001600        MOVE MASTER-INVOICE-ID     TO MT-NEW-INVOICE-ID
001610        MOVE MASTER-INVOICE-NUMBER TO MT-NEW-INVOICE-NUMBER
001620        MOVE MASTER-VENDOR-NAME    TO MT-NEW-VENDOR-NAME
001630        MOVE MASTER-VENDOR-GSTIN   TO MT-NEW-VENDOR-GSTIN
001640        MOVE MASTER-INVOICE-DATE   TO MT-NEW-INVOICE-DATE
001650        PERFORM 1052-INSERT-ROW-SORTED
001660        IF MASTER-INVOICE-ID > MT-NEXT-INVOICE-ID
001670           MOVE MASTER-INVOICE-ID TO MT-NEXT-INVOICE-ID
001680        END-IF
001690     END-IF.
001692*
001694 1052-INSERT-ROW-SORTED.
001696*    Finds the ascending slot for MT-NEW-ROW by shifting every entry
001698*    with a higher MT-INVOICE-NUMBER up one place, then drops the new
001699*    row into the gap.  MT-TABLE-COUNT grows by one first so the shift
001700*    paragraph always has a free slot at the top to shift into.
001702     ADD 1 TO MT-TABLE-COUNT.
001704     MOVE MT-TABLE-COUNT TO MT-INS-NDX.
001706     PERFORM 1053-SHIFT-ONE-SLOT
001708        UNTIL MT-INS-NDX = 1 OR
001710           MT-INVOICE-NUMBER(MT-INS-NDX - 1) NOT > MT-NEW-INVOICE-NUMBER.
001712     MOVE MT-NEW-INVOICE-ID     TO MT-INVOICE-ID(MT-INS-NDX).
001714     MOVE MT-NEW-INVOICE-NUMBER TO MT-INVOICE-NUMBER(MT-INS-NDX).
001716     MOVE MT-NEW-VENDOR-NAME    TO MT-VENDOR-NAME(MT-INS-NDX).
001718     MOVE MT-NEW-VENDOR-GSTIN   TO MT-VENDOR-GSTIN(MT-INS-NDX).
001720     MOVE MT-NEW-INVOICE-DATE   TO MT-INVOICE-DATE(MT-INS-NDX).
001722*
001724 1053-SHIFT-ONE-SLOT.
001728     MOVE MT-ENTRY(MT-INS-NDX - 1) TO MT-ENTRY(MT-INS-NDX).
001730     SUBTRACT 1 FROM MT-INS-NDX.
001732*
001734 1060-LOAD-RULE-TABLE.
001736*    Reads RULE-FILE (built off-line by RULE-TABLE-LOADER) into
001738*    R8-RULE-TABLE for PLSCORE.CBL; the file is not needed again once
001740*    the table is built so it is closed here, not at 1900-CLOSE-FILES.
001742     MOVE 0   TO R8-RULE-COUNT.
001744     MOVE "N" TO W8-RULE-EOF-SW.
001746     PERFORM 1061-READ-ONE-RULE-ROW.
001748     PERFORM 1061-READ-ONE-RULE-ROW
001750        UNTIL W8-RULE-EOF.
001752     CLOSE RULE-FILE.
001754 1060-LOAD-RULE-TABLE-EXIT.
001756     EXIT.
001758*
001850 1061-READ-ONE-RULE-ROW.
001860     READ RULE-FILE
001870        AT END
001880           MOVE "Y" TO W8-RULE-EOF-SW
001890     END-READ.
001900     IF NOT W8-RULE-EOF
001910        ADD 1 TO R8-RULE-COUNT
001920        SET R8-NDX TO R8-RULE-COUNT
001930        MOVE RULE-ID       TO R8-RULE-ID(R8-NDX)
001940        MOVE RULE-CAT      TO R8-RULE-CAT(R8-NDX)
001950        MOVE RULE-SEVERITY TO R8-RULE-SEVERITY(R8-NDX)
001960     END-IF.
001970*
001980 1100-PROCESS-ONE-INVOICE.
001990*    One pass of the validation pipeline - U8 date parse, U2/U1
002000*    checks, U3 anomaly agent, U4/U7/U5 master match when the
002010*    invoice number is already on file, U12 summary (either branch -
002020*    an unmatched invoice is six new entities, not zero), U6 scoring,
002025*    then the post-or-flag decision and the next header read. AP-0979
002030     PERFORM 1110-READ-LINE-ITEMS.
002040     PERFORM 1120-PARSE-INVOICE-DATES.
002050     PERFORM 1130-INIT-INVOICE-WORK-AREAS.
002060     PERFORM 3500-CHECK-REQUIRED-FIELDS.
002070     PERFORM 3100-VALIDATE-LINE-CALC.
002080     PERFORM 3200-VALIDATE-SUBTOTAL THRU 3400-VALIDATE-GRAND-TOTAL-EXIT.
002110     PERFORM 3600-RUN-ANOMALY-AGENT.
002120     PERFORM 3000-SEARCH-MASTER-TABLE-BY-NUMBER.
002130     IF MT-FOUND
002140        PERFORM 3700-COMPARE-ENTITIES
002150        PERFORM 4000-CHECK-DUPLICATE-CRITERIA
002155        PERFORM 4100-SUMMARIZE-COMPARISONS
002160        PERFORM 3800-CATEGORIZE-DIFFERENCES
002165     ELSE
002167        PERFORM 4100-SUMMARIZE-COMPARISONS
002180     END-IF.
002190     PERFORM 3900-SCORE-INVOICE.
002200     PERFORM 1150-POST-OR-FLAG-INVOICE.
002210     PERFORM 1010-READ-TRANS-HEADER.
002220 1100-PROCESS-ONE-INVOICE-EXIT.
002230     EXIT.
002240*
002250 1110-READ-LINE-ITEMS.
002260*    TRANS-LINE-COUNT physical line records follow the header that was
002270*    just read; each is copied into TL-ITEM-ROW (WSTRANL8.CBL) so the
002280*    validators can address any line by subscript.
002290     MOVE 1 TO W8-LINE-SUB.
002300     PERFORM 1111-READ-ONE-LINE-ITEM
002310        UNTIL W8-LINE-SUB > TRANS-LINE-COUNT.
002320 1110-READ-LINE-ITEMS-EXIT.
002330     EXIT.
002340*
002350 1111-READ-ONE-LINE-ITEM.
002360     READ TRANS-FILE
002370        AT END
002380           MOVE "Y" TO W8-END-OF-TRANS-SW
002390     END-READ.
002400     SET TL-NDX TO W8-LINE-SUB.
002410     MOVE TRI-ITEM-DESC       TO TL-ITEM-DESC(TL-NDX).
002420     MOVE TRI-ITEM-QTY        TO TL-ITEM-QTY(TL-NDX).
002430     MOVE TRI-ITEM-UNIT-PRICE TO TL-ITEM-UNIT-PRICE(TL-NDX).
002440     MOVE TRI-ITEM-TAX-PCT    TO TL-ITEM-TAX-PCT(TL-NDX).
002450     MOVE TRI-ITEM-AMOUNT     TO TL-ITEM-AMOUNT(TL-NDX).
002460     ADD 1 TO W8-LINE-SUB.
002470*
002480 1120-PARSE-INVOICE-DATES.
002490*    U8 - the two raw OCR-captured date strings on the header go
002500*    through PLDATE8's parser and land as canonical CCYYMMDD.
002510     MOVE TRANS-INVOICE-DATE-RAW TO WD8-RAW-DATE.
002520     PERFORM 2000-PARSE-DATE.
002530     MOVE WD8-CANON-DATE        TO EC-TRANS-INV-DATE-CANON.
002540     MOVE TRANS-DUE-DATE-RAW    TO WD8-RAW-DATE.
002550     PERFORM 2000-PARSE-DATE.
002560     MOVE WD8-CANON-DATE        TO EC-TRANS-DUE-DATE-CANON.
002570 1120-PARSE-INVOICE-DATES-EXIT.
002580     EXIT.
002590*
002600 1130-INIT-INVOICE-WORK-AREAS.
002610*    Clears every per-invoice work area before the validators run -
002620*    without this, EC-EXISTS-SW would carry "Y" over from the prior
002630*    invoice and 4100-SUMMARIZE-COMPARISONS would miscount a brand
002640*    new invoice as having six existing entities.
002650     INITIALIZE EC-ENTITY-TABLE.
002660     INITIALIZE F8-FINDING-TABLE.
002670     MOVE 0   TO F8-FIND-COUNT.
002680     MOVE 0   TO F8-CRITICAL-COUNT.
002690     MOVE "N" TO F8-TABLE-FULL-SW.
002700     MOVE "N" TO DUP8-CRITERIA-SW.
002710     MOVE "N" TO DUP8-COMPLETE-DUP-SW.
002720 1130-INIT-INVOICE-WORK-AREAS-EXIT.
002730     EXIT.
002740*
002750 3000-SEARCH-MASTER-TABLE-BY-NUMBER.
002760*    Step d's master lookup, by business invoice number (PLLKMSTR.CBL
002770*    searches MT-ENTRY against whatever is in L8-SEARCH-INV-NUMBER).
002780     MOVE TRANS-INVOICE-NUMBER TO L8-SEARCH-INV-NUMBER.
002790     PERFORM 3000-SEARCH-MASTER-TABLE.
002800 3000-SEARCH-MASTER-TABLE-BY-NUMBER-EXIT.
002810     EXIT.
002820*
002830 1150-POST-OR-FLAG-INVOICE.
002840*    Step g's decision - any CRITICAL finding (always paired with an
002850*    ERROR-class finding, per the validator library's own convention)
002860*    sends the invoice to the report as FLAGGED with nothing posted;
002870*    a clean invoice goes to ERP-FILE and upserts MASTER-FILE.
002880     PERFORM 5100-PRINT-DETAIL-LINE.
002890     IF F8-CRITICAL-COUNT > 0
002900        PERFORM 1151-PRINT-ALL-FINDINGS
002910     ELSE
002920        PERFORM 4200-MAP-TO-ERP-RECORD
002930        PERFORM 4300-UPSERT-MASTER
002940     END-IF.
002950 1150-POST-OR-FLAG-INVOICE-EXIT.
002960     EXIT.
002970*
002980 1151-PRINT-ALL-FINDINGS.
002990     SET F8-FIND-NDX TO 1.
003000     PERFORM 1152-PRINT-ONE-FINDING
003010        UNTIL F8-FIND-NDX > F8-FIND-COUNT.
003020 1151-PRINT-ALL-FINDINGS-EXIT.
003030     EXIT.
003040*
003050 1152-PRINT-ONE-FINDING.
003060     PERFORM 5200-PRINT-FINDING-LINE.
003070     SET F8-FIND-NDX UP BY 1.
003080*
003090     COPY "PLDATE8.CBL".
003100     COPY "PLGEN8.CBL".
003110     COPY "PLMISS.CBL".
003120     COPY "PLARITH.CBL".
003130     COPY "PLANOM.CBL".
003140     COPY "PLLKMSTR.CBL".
003150     COPY "PLCOMPAR.CBL".
003160     COPY "PLDUPE.CBL".
003170     COPY "PLCATEG.CBL".
003180     COPY "PLMSUMM.CBL".
003190     COPY "PLSCORE.CBL".
003200     COPY "PLERPMAP.CBL".
003210     COPY "PLMSTUPS.CBL".
003220     COPY "PLRPT8.CBL".
