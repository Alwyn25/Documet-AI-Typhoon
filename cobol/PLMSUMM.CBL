000100*----------------------------------------------------------------------
000110*    PLMSUMM.CBL
000120*
000130*    Summary statistics (U12) - rolls the six EC-ENTITY-TABLE rows built
000140*    by PLCOMPAR.CBL into the S8 counters; PLDUPE.CBL's 4050 reads
000150*    S8-IDENTICAL-COUNT to decide the complete-duplicate case.  When the
000160*    invoice number did not match the master at all (no comparison
000170*    run), all six rows are counted "new" rather than "existing" - the
000172*    driver's 1100 now PERFORMs this paragraph on BOTH branches of the
000173*    MT-FOUND test so that rule holds for every invoice, not just the
000174*    ones found on file.                                      AP-0979
000180*----------------------------------------------------------------------
000190*    2010-03-22  RAM  AP-0764  ORIGINAL CODING (MATCH/COMPARE PROJECT).
000192*    2016-11-28  DLT  AP-0979  WAS ONLY EVER PERFORMED WHEN MT-FOUND,
000193*                              SO AN UNMATCHED INVOICE LEFT S8-* HOLDING
000194*                              WHATEVER THE PREVIOUS INVOICE LEFT IN IT
000195*                              AND 4050 HAD NOTHING RELIABLE TO READ -
000196*                              MOVED THE CALL SITE INTO invoice-
000197*                              validation-batch.cob's 1100 SO IT RUNS ON
000198*                              EVERY INVOICE, FOUND OR NOT.
000200 4100-SUMMARIZE-COMPARISONS.
000210     MOVE 6 TO S8-TOTAL-ENTITIES.
000220     MOVE 0 TO S8-EXISTING-COUNT.
000230     MOVE 0 TO S8-IDENTICAL-COUNT.
000240     MOVE 0 TO S8-DIFFERENT-COUNT.
000250     MOVE 0 TO S8-NEW-COUNT.
000260     MOVE 0 TO S8-TOTAL-DIFFS.
000270     SET EC-ENTITY-NDX TO 1.
000280     PERFORM 4110-SUMMARIZE-ONE-ENTITY
000290        UNTIL EC-ENTITY-NDX > 6.
000300 4100-SUMMARIZE-COMPARISONS-EXIT.
000310     EXIT.
000320*
000330 4110-SUMMARIZE-ONE-ENTITY.
000340     IF EC-EXISTS(EC-ENTITY-NDX)
000350        ADD 1 TO S8-EXISTING-COUNT
000360        IF EC-IDENTICAL(EC-ENTITY-NDX)
000370           ADD 1 TO S8-IDENTICAL-COUNT
000380        ELSE
000390           ADD 1 TO S8-DIFFERENT-COUNT
000400        END-IF
000410        ADD EC-DIFF-COUNT(EC-ENTITY-NDX) TO S8-TOTAL-DIFFS
000420     ELSE
000430        ADD 1 TO S8-NEW-COUNT
000440     END-IF.
000450     SET EC-ENTITY-NDX UP BY 1.
