000100*----------------------------------------------------------------------
000110*    FDRULES.CBL  -  FD and record layout for the rule table file.
000120*    Five rules as of this writing - see RULE-TABLE-LOADER for the
000130*    values and PLSCORE.CBL for how they are applied.
000140*----------------------------------------------------------------------
000150*    2010-07-19  JKO  AP-0772  ORIGINAL CODING (SCORING ENGINE ADD-ON).
000160 FD  RULE-FILE
000170     RECORDING MODE IS F
000180     LABEL RECORDS ARE STANDARD.
000190*
000200 01  RULE-RECORD.
000210     05  RULE-ID                   PIC X(8).
000220     05  RULE-CAT                  PIC X(14).
000230     05  RULE-SEVERITY             PIC 9(1).
000240     05  FILLER                    PIC X(07).
