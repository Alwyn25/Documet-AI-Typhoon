000100*----------------------------------------------------------------------
000110*    WSMSTUPS8.CBL
000120*
000130*    WORKING-STORAGE for PLMSTUPS.CBL.
000140*----------------------------------------------------------------------
000150*    2009-04-09  RAM  AP-0603  ORIGINAL CODING (INVOICE BATCH PROJECT).
000160 01  MU8-LINE-SUB                  PIC 9(2) COMP.
000170*
000180 77  MU8-DUMMY                     PIC X.
