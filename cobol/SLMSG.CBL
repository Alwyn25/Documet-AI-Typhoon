000100*----------------------------------------------------------------------
000110*    SLMSG.CBL  -  FILE-CONTROL entry for the message-text input
000120*    file used by the token-estimator batch.
000130*----------------------------------------------------------------------
000140*    2016-03-11  DLT  AP-0958  ORIGINAL CODING (TOKEN BUDGET PROJECT).
000150    SELECT MSG-FILE
000160           ASSIGN TO MSGFILE
000170           ORGANIZATION IS LINE SEQUENTIAL
000180           ACCESS MODE IS SEQUENTIAL.
