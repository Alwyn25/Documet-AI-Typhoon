000100*----------------------------------------------------------------------
000110*    WSLKMSTR8.CBL
000120*
000130*    WORKING-STORAGE passed to PLLKMSTR.CBL's search paragraphs.
000140*----------------------------------------------------------------------
000150*    2011-09-30  RAM  AP-0718  ORIGINAL CODING (LOOKUP PERFORMANCE).
000160 01  L8-SEARCH-INV-NUMBER          PIC X(20).
000170 01  L8-SEARCH-GSTIN               PIC X(15).
000180 01  L8-SEARCH-INV-DATE            PIC 9(8).
000190*
000200 77  L8-DUMMY                      PIC X.
