000100*----------------------------------------------------------------------
000110*    FDTRANS.CBL  -  FD and record layouts for the invoice
000120*    transaction file.  One TRANS-HEADER-RECORD per invoice,
000130*    immediately followed by TRANS-LINE-COUNT line-item records
000140*    (same physical file, two record formats - header count tells
000150*    the reader how many line records follow).  The main batch
000151*    copies each TRANS-LINE-RECORD read into the TL-ITEM-ROW table
000152*    (WSTRANL8.CBL) so the validator paragraphs can address any
000153*    line of the current invoice by subscript.
000160*----------------------------------------------------------------------
000170*    2009-04-02  RAM  AP-0601  ORIGINAL CODING (INVOICE BATCH PROJECT).
000180*    2011-09-14  RAM  AP-0714  ADDED CONFIDENCE-SCORE, DOCUMENT-ID.
000190*    2015-02-20  DLT  AP-0933  WIDENED VENDOR-ADDRESS TO X(60).
000200 FD  TRANS-FILE
000210     RECORDING MODE IS F
000220     LABEL RECORDS ARE STANDARD.
000230*
000240 01  TRANS-HEADER-RECORD.
000250     05  TRANS-INVOICE-NUMBER      PIC X(20).
000260     05  TRANS-INVOICE-DATE-RAW    PIC X(20).
000270     05  TRANS-DUE-DATE-RAW        PIC X(20).
000280     05  TRANS-VENDOR-NAME         PIC X(40).
000290     05  TRANS-VENDOR-GSTIN        PIC X(15).
000300     05  TRANS-VENDOR-PAN          PIC X(10).
000310     05  TRANS-VENDOR-ADDRESS      PIC X(60).
000320     05  TRANS-CUSTOMER-NAME       PIC X(40).
000330     05  TRANS-CUSTOMER-ADDRESS    PIC X(60).
000340     05  TRANS-LINE-COUNT          PIC 9(02).
000350     05  TRANS-SUBTOTAL            PIC S9(9)V99.
000360     05  TRANS-GST-AMOUNT          PIC S9(9)V99.
000370     05  TRANS-ROUND-OFF           PIC S9(3)V99.
000380     05  TRANS-GRAND-TOTAL         PIC S9(9)V99.
000390     05  TRANS-PAYMENT-MODE        PIC X(15).
000400     05  TRANS-PAYMENT-REF         PIC X(20).
000410     05  TRANS-PAYMENT-STATUS      PIC X(08).
000420     05  TRANS-CONFIDENCE-SCORE    PIC 9(3)V99.
000430     05  TRANS-DOCUMENT-ID         PIC X(32).
000440     05  FILLER                    PIC X(15).
000450*
000460 01  TRANS-LINE-RECORD.
000470     05  TRI-ITEM-DESC             PIC X(40).
000480     05  TRI-ITEM-QTY              PIC S9(5)V99.
000490     05  TRI-ITEM-UNIT-PRICE       PIC S9(7)V99.
000500     05  TRI-ITEM-TAX-PCT          PIC S9(3)V99.
000510     05  TRI-ITEM-AMOUNT           PIC S9(9)V99.
000520     05  FILLER                    PIC X(48).
