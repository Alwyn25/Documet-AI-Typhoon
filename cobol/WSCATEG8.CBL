000100*----------------------------------------------------------------------
000110*    WSCATEG8.CBL
000120*
000130*    WORKING-STORAGE local to PLCATEG.CBL's own paragraphs.
000140*----------------------------------------------------------------------
000150*    2010-03-15  RAM  AP-0763  ORIGINAL CODING (MATCH/COMPARE PROJECT).
000160 01  C9-OLD-AMT                    PIC S9(9)V99.
000170 01  C9-NEW-AMT                    PIC S9(9)V99.
000180 01  C9-VARIANCE-PCT               PIC S9(3)V99.
000190*
000200 77  C9-DUMMY                      PIC X.
