000100*----------------------------------------------------------------------
000110*    WSMTAB8.CBL
000120*
000130*    In-memory copy of the master file, built once at start-of-run by
000140*    1050-LOAD-MASTER-TABLE (invoice-validation-batch.cob) so every
000150*    lookup - U3's duplicate window, U7's criteria method, the main
000160*    batch flow's find-by-number - runs against working storage
000170*    instead of re-reading MASTER-FILE for every transaction.
000180*----------------------------------------------------------------------
000190*    2011-09-30  RAM  AP-0718  ORIGINAL CODING (LOOKUP PERFORMANCE).
000200*    2013-11-02  JKO  AP-0851  RAISED TABLE SIZE 500 TO 2000 RECORDS.
000202*    2016-11-28  DLT  AP-0981  MT-ENTRY NOW CARRIES ASCENDING KEY IS
000203*                              MT-INVOICE-NUMBER SO PLLKMSTR'S 3000 CAN
000204*                              SEARCH ALL INSTEAD OF WALKING THE WHOLE
000205*                              TABLE; 1050-LOAD-MASTER-TABLE (DRIVER)
000206*                              INSERTS EACH ROW IN KEY ORDER AS IT READS
000207*                              RATHER THAN JUST APPENDING.  MT-NEW-ROW
000208*                              BELOW IS THE HOLDING AREA FOR THE ROW
000209*                              BEING INSERTED WHILE THE SHIFT IS MADE.
000210 01  MT-TABLE-COUNT                PIC 9(4) COMP.
000220*
000230 01  MT-MASTER-TABLE.
000240     05  MT-ENTRY OCCURS 1 TO 2000 TIMES
000250                  DEPENDING ON MT-TABLE-COUNT
000252                  ASCENDING KEY IS MT-INVOICE-NUMBER
000260                  INDEXED BY MT-NDX MT-SRCH-NDX.
000270         10  MT-INVOICE-ID         PIC 9(7).
000280         10  MT-INVOICE-NUMBER     PIC X(20).
000290         10  MT-VENDOR-NAME        PIC X(40).
000300         10  MT-VENDOR-GSTIN       PIC X(15).
000310         10  MT-INVOICE-DATE       PIC 9(8).
000320*
000322 01  MT-NEW-ROW.
000323     05  MT-NEW-INVOICE-ID         PIC 9(7).
000324     05  MT-NEW-INVOICE-NUMBER     PIC X(20).
000325     05  MT-NEW-VENDOR-NAME        PIC X(40).
000326     05  MT-NEW-VENDOR-GSTIN       PIC X(15).
000327     05  MT-NEW-INVOICE-DATE       PIC 9(8).
000328     05  FILLER                    PIC X(05).
000329*
000330 01  MT-NEXT-INVOICE-ID            PIC 9(7) COMP.
000340 01  MT-FOUND-SW                   PIC X.
000350     88  MT-FOUND                  VALUE "Y".
000360 01  MT-FOUND-NDX                  PIC 9(4) COMP.
000362 01  MT-INS-NDX                    PIC 9(4) COMP.
000370*
000380 77  MT-DUMMY                      PIC X.
