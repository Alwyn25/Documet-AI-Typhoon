000100*----------------------------------------------------------------------
000110*    PLCATEG.CBL
000120*
000130*    Difference categorization - reads EC-ENTITY-TABLE (WSCOMP8.CBL),
000140*    already loaded by PLCOMPAR.CBL, plus the U7a duplicate-by-
000150*    criteria and complete-duplicate switches set by PLDUPE.CBL, and
000160*    raises the matching finding through PLGEN8's 3040-ADD-FINDING.
000170*----------------------------------------------------------------------
000180*    2010-03-15  RAM  AP-0763  ORIGINAL CODING (MATCH/COMPARE PROJECT).
000190*    2013-11-02  JKO  AP-0851  ADDED PAY-STATUS-REGRESS CHECK.
000200 3800-CATEGORIZE-DIFFERENCES.
000210     IF DUP8-CRITERIA-MATCH
000220        MOVE "DUP-INVOICE"  TO G8-ADD-FIND-TYPE
000230        MOVE "CRITICAL"     TO G8-ADD-FIND-SEV
000240        MOVE "ERROR"        TO G8-ADD-FIND-CLASS
000250        MOVE "SAME INVOICE NUMBER, VENDOR NAME AND INVOICE DATE ON FILE"
000260                             TO G8-ADD-FIND-TEXT
000270        PERFORM 3040-ADD-FINDING
000280     END-IF.
000290     PERFORM 4050-CHECK-COMPLETE-DUPLICATE.
000300     IF DUP8-COMPLETE-DUP
000310        MOVE "DUP-INVOICE"  TO G8-ADD-FIND-TYPE
000320        MOVE "CRITICAL"     TO G8-ADD-FIND-SEV
000330        MOVE "ERROR"        TO G8-ADD-FIND-CLASS
000340        MOVE "ALL SIX ENTITIES MATCH STORED RECORD - COMPLETE DUPLICATE"
000350                             TO G8-ADD-FIND-TEXT
000360        PERFORM 3040-ADD-FINDING
000370     END-IF.
000380     PERFORM 3810-CATEGORIZE-HEADER.
000390     PERFORM 3820-CATEGORIZE-TOTALS.
000400     PERFORM 3830-CATEGORIZE-VENDOR.
000410     PERFORM 3840-CATEGORIZE-CUSTOMER.
000420     PERFORM 3850-CATEGORIZE-LINES.
000430     PERFORM 3860-CATEGORIZE-PAYMENT.
000440 3800-CATEGORIZE-DIFFERENCES-EXIT.
000450     EXIT.
000460*
000470 3810-CATEGORIZE-HEADER.
000480     IF NOT EC-IDENTICAL(EC-HEADER-NDX-SAVE)
000490        SET EC-ENTITY-NDX TO EC-HEADER-NDX-SAVE
000500        SET EC-DIFF-NDX TO 1
000510        PERFORM 3811-SCAN-HEADER-DIFFS
000520           UNTIL EC-DIFF-NDX > EC-DIFF-COUNT(EC-ENTITY-NDX)
000530     END-IF.
000540 3810-CATEGORIZE-HEADER-EXIT.
000550     EXIT.
000560*
000570 3811-SCAN-HEADER-DIFFS.
000580     IF EC-DIFF-FIELD(EC-ENTITY-NDX EC-DIFF-NDX) = "INVOICE-NUMBER"
000590        MOVE "INV-NUM-MISMATCH" TO G8-ADD-FIND-TYPE
000600        MOVE "CRITICAL"         TO G8-ADD-FIND-SEV
000610        MOVE "ERROR"            TO G8-ADD-FIND-CLASS
000620        MOVE "INVOICE NUMBER ON DOCUMENT DOES NOT MATCH STORED KEY"
000630                                 TO G8-ADD-FIND-TEXT
000640        PERFORM 3040-ADD-FINDING
000650     ELSE
000660        IF EC-DIFF-FIELD(EC-ENTITY-NDX EC-DIFF-NDX) = "DUE-DATE"
000670           AND EC-TRANS-DUE-DATE-CANON < MASTER-INVOICE-DATE
000680           MOVE "DATE-LOGIC"    TO G8-ADD-FIND-TYPE
000690           MOVE "CRITICAL"      TO G8-ADD-FIND-SEV
000700           MOVE "ERROR"         TO G8-ADD-FIND-CLASS
000710           MOVE "DUE DATE FALLS BEFORE THE STORED INVOICE DATE"
000720                                 TO G8-ADD-FIND-TEXT
000730           PERFORM 3040-ADD-FINDING
000740        ELSE
000750           MOVE "DATE-CHANGE"   TO G8-ADD-FIND-TYPE
000760           MOVE "MODERATE"      TO G8-ADD-FIND-SEV
000770           MOVE "WARNING"       TO G8-ADD-FIND-CLASS
000780           MOVE "A HEADER DATE CHANGED FROM THE STORED VALUE"
000790                                 TO G8-ADD-FIND-TEXT
000800           PERFORM 3040-ADD-FINDING
000810        END-IF
000820     END-IF.
000830     SET EC-DIFF-NDX UP BY 1.
000840*
000850 3820-CATEGORIZE-TOTALS.
000860     SET EC-ENTITY-NDX TO EC-TOTALS-NDX-SAVE.
000870     IF NOT EC-IDENTICAL(EC-ENTITY-NDX)
000880        SET EC-DIFF-NDX TO 1
000890        PERFORM 3821-SCAN-TOTALS-DIFFS
000900           UNTIL EC-DIFF-NDX > EC-DIFF-COUNT(EC-ENTITY-NDX)
000910     END-IF.
000920 3820-CATEGORIZE-TOTALS-EXIT.
000930     EXIT.
000940*
000950 3821-SCAN-TOTALS-DIFFS.
000960     EVALUATE EC-DIFF-FIELD(EC-ENTITY-NDX EC-DIFF-NDX)
000970        WHEN "ROUND-OFF"
000980           MOVE "AMOUNT-ROUNDING"  TO G8-ADD-FIND-TYPE
000990           MOVE "MINOR"            TO G8-ADD-FIND-SEV
001000           MOVE "WARNING"          TO G8-ADD-FIND-CLASS
001010           MOVE "ROUND-OFF FIGURE DIFFERS FROM THE STORED RECORD"
001020                                    TO G8-ADD-FIND-TEXT
001030           PERFORM 3040-ADD-FINDING
001040        WHEN "SUBTOTAL"
001050           MOVE MASTER-SUBTOTAL TO C9-OLD-AMT
001060           MOVE TRANS-SUBTOTAL  TO C9-NEW-AMT
001070           PERFORM 3822-SCORE-TOTALS-VARIANCE
001080        WHEN "GST-AMOUNT"
001090           MOVE MASTER-GST-AMOUNT TO C9-OLD-AMT
001100           MOVE TRANS-GST-AMOUNT  TO C9-NEW-AMT
001110           PERFORM 3822-SCORE-TOTALS-VARIANCE
001120        WHEN "GRAND-TOTAL"
001130           MOVE MASTER-GRAND-TOTAL TO C9-OLD-AMT
001140           MOVE TRANS-GRAND-TOTAL  TO C9-NEW-AMT
001150           PERFORM 3822-SCORE-TOTALS-VARIANCE
001160     END-EVALUATE.
001170     SET EC-DIFF-NDX UP BY 1.
001180*
001190 3822-SCORE-TOTALS-VARIANCE.
001200     MOVE C9-OLD-AMT TO G8-VALUE-A.
001210     MOVE C9-NEW-AMT TO G8-VALUE-B.
001220     PERFORM 3000-ABSOLUTE-DIFFERENCE.
001230     MOVE 0 TO C9-VARIANCE-PCT.
001240     IF C9-OLD-AMT NOT = 0
001250        COMPUTE C9-VARIANCE-PCT ROUNDED =
001260                G8-ABS-DIFF / C9-OLD-AMT * 100
001270     END-IF.
001280     IF C9-VARIANCE-PCT > 1.0 OR G8-ABS-DIFF > 10.00
001290        MOVE "AMOUNT-DISCREPANCY" TO G8-ADD-FIND-TYPE
001300        MOVE "CRITICAL"           TO G8-ADD-FIND-SEV
001310        MOVE "ERROR"              TO G8-ADD-FIND-CLASS
001320        MOVE "TOTALS FIELD MOVED OVER 1% OR TEN RUPEES FROM STORED VALUE"
001330                                   TO G8-ADD-FIND-TEXT
001340        PERFORM 3040-ADD-FINDING
001350     ELSE
001360        MOVE "AMOUNT-ROUNDING"    TO G8-ADD-FIND-TYPE
001370        MOVE "MINOR"              TO G8-ADD-FIND-SEV
001380        MOVE "WARNING"            TO G8-ADD-FIND-CLASS
001390        MOVE "TOTALS FIELD SHIFTED SLIGHTLY FROM THE STORED VALUE"
001400                                   TO G8-ADD-FIND-TEXT
001410        PERFORM 3040-ADD-FINDING
001420     END-IF.
001430*
001440 3830-CATEGORIZE-VENDOR.
001450     SET EC-ENTITY-NDX TO EC-VENDOR-NDX-SAVE.
001460     IF NOT EC-IDENTICAL(EC-ENTITY-NDX)
001470        SET EC-DIFF-NDX TO 1
001480        PERFORM 3831-SCAN-VENDOR-DIFFS
001490           UNTIL EC-DIFF-NDX > EC-DIFF-COUNT(EC-ENTITY-NDX)
001500     END-IF.
001510 3830-CATEGORIZE-VENDOR-EXIT.
001520     EXIT.
001530*
001540 3831-SCAN-VENDOR-DIFFS.
001550     EVALUATE EC-DIFF-FIELD(EC-ENTITY-NDX EC-DIFF-NDX)
001560        WHEN "VENDOR-GSTIN"
001570        WHEN "VENDOR-PAN"
001580           IF EC-DIFF-NEW-VAL(EC-ENTITY-NDX EC-DIFF-NDX) = SPACES
001590              MOVE "MISSING-TAX-INFO" TO G8-ADD-FIND-TYPE
001600              MOVE "CRITICAL"         TO G8-ADD-FIND-SEV
001610              MOVE "ERROR"            TO G8-ADD-FIND-CLASS
001620              MOVE "VENDOR TAX IDENTIFIER PRESENT ON FILE IS NOW BLANK"
001630                                       TO G8-ADD-FIND-TEXT
001640              PERFORM 3040-ADD-FINDING
001650           ELSE
001660              MOVE "TAX-INFO-CHANGE"  TO G8-ADD-FIND-TYPE
001670              MOVE "MODERATE"         TO G8-ADD-FIND-SEV
001680              MOVE "WARNING"          TO G8-ADD-FIND-CLASS
001690              MOVE "VENDOR GSTIN OR PAN CHANGED FROM THE STORED VALUE"
001700                                       TO G8-ADD-FIND-TEXT
001710              PERFORM 3040-ADD-FINDING
001720           END-IF
001730        WHEN "VENDOR-NAME"
001740           MOVE "TAX-INFO-CHANGE"     TO G8-ADD-FIND-TYPE
001750           MOVE "MODERATE"            TO G8-ADD-FIND-SEV
001760           MOVE "WARNING"             TO G8-ADD-FIND-CLASS
001770           MOVE "VENDOR NAME CHANGED FROM THE STORED VALUE"
001780                                       TO G8-ADD-FIND-TEXT
001790           PERFORM 3040-ADD-FINDING
001800        WHEN "VENDOR-ADDRESS"
001810           MOVE "TAX-INFO-CHANGE"     TO G8-ADD-FIND-TYPE
001820           MOVE "MINOR"               TO G8-ADD-FIND-SEV
001830           MOVE "WARNING"             TO G8-ADD-FIND-CLASS
001840           MOVE "VENDOR ADDRESS CHANGED FROM THE STORED VALUE"
001850                                       TO G8-ADD-FIND-TEXT
001860           PERFORM 3040-ADD-FINDING
001870     END-EVALUATE.
001880     SET EC-DIFF-NDX UP BY 1.
001890*
001900 3840-CATEGORIZE-CUSTOMER.
001910     SET EC-ENTITY-NDX TO EC-CUSTOMER-NDX-SAVE.
001920     IF NOT EC-IDENTICAL(EC-ENTITY-NDX)
001930        AND EC-DIFF-COUNT(EC-ENTITY-NDX) > 0
001940        MOVE "CUST-INFO-CHANGE" TO G8-ADD-FIND-TYPE
001950        MOVE "MODERATE"         TO G8-ADD-FIND-SEV
001960        MOVE "WARNING"          TO G8-ADD-FIND-CLASS
001970        MOVE "CUSTOMER NAME OR ADDRESS CHANGED FROM THE STORED VALUE"
001980                                 TO G8-ADD-FIND-TEXT
001990        PERFORM 3040-ADD-FINDING
002000     END-IF.
002010 3840-CATEGORIZE-CUSTOMER-EXIT.
002020     EXIT.
002030*
002040 3850-CATEGORIZE-LINES.
002050     SET EC-ENTITY-NDX TO EC-LINES-NDX-SAVE.
002060     IF NOT EC-IDENTICAL(EC-ENTITY-NDX)
002070        MOVE "LINE-ITEMS-CHANGED" TO G8-ADD-FIND-TYPE
002080        MOVE "MODERATE"           TO G8-ADD-FIND-SEV
002090        MOVE "WARNING"            TO G8-ADD-FIND-CLASS
002100        MOVE "LINE ITEMS OF AN EXISTING INVOICE ARE NOT IDENTICAL TO FILE"
002110                                   TO G8-ADD-FIND-TEXT
002120        PERFORM 3040-ADD-FINDING
002130     END-IF.
002140 3850-CATEGORIZE-LINES-EXIT.
002150     EXIT.
002160*
002170 3860-CATEGORIZE-PAYMENT.
002180     SET EC-ENTITY-NDX TO EC-PAYMENT-NDX-SAVE.
002190     IF NOT EC-IDENTICAL(EC-ENTITY-NDX)
002200        SET EC-DIFF-NDX TO 1
002210        PERFORM 3861-SCAN-PAYMENT-DIFFS
002220           UNTIL EC-DIFF-NDX > EC-DIFF-COUNT(EC-ENTITY-NDX)
002230     END-IF.
002240 3860-CATEGORIZE-PAYMENT-EXIT.
002250     EXIT.
002260*
002270 3861-SCAN-PAYMENT-DIFFS.
002280     IF EC-DIFF-FIELD(EC-ENTITY-NDX EC-DIFF-NDX) = "PAYMENT-STATUS"
002290        IF (EC-DIFF-OLD-VAL(EC-ENTITY-NDX EC-DIFF-NDX)(1:4) = "PAID"
002300           AND EC-DIFF-NEW-VAL(EC-ENTITY-NDX EC-DIFF-NDX)(1:6)
002310                                                          = "UNPAID")
002320           OR
002330           (EC-DIFF-OLD-VAL(EC-ENTITY-NDX EC-DIFF-NDX)(1:4) = "PAID"
002340           AND EC-DIFF-NEW-VAL(EC-ENTITY-NDX EC-DIFF-NDX)(1:7)
002350                                                         = "PARTIAL")
002360           MOVE "PAY-STATUS-REGRESS" TO G8-ADD-FIND-TYPE
002370           MOVE "CRITICAL"           TO G8-ADD-FIND-SEV
002380           MOVE "ERROR"              TO G8-ADD-FIND-CLASS
002390           MOVE "PAYMENT STATUS MOVED BACKWARD FROM PAID"
002400                                      TO G8-ADD-FIND-TEXT
002410           PERFORM 3040-ADD-FINDING
002420        ELSE
002430           MOVE "PAY-STATUS-CHANGE"  TO G8-ADD-FIND-TYPE
002440           MOVE "MODERATE"           TO G8-ADD-FIND-SEV
002450           MOVE "WARNING"            TO G8-ADD-FIND-CLASS
002460           MOVE "PAYMENT STATUS CHANGED FROM THE STORED VALUE"
002470                                      TO G8-ADD-FIND-TEXT
002480           PERFORM 3040-ADD-FINDING
002490        END-IF
002500     ELSE
002510        MOVE "PAY-INFO-CHANGE"       TO G8-ADD-FIND-TYPE
002520        MOVE "MINOR"                 TO G8-ADD-FIND-SEV
002530        MOVE "WARNING"               TO G8-ADD-FIND-CLASS
002540        MOVE "PAYMENT MODE OR REFERENCE CHANGED FROM THE STORED VALUE"
002550                                      TO G8-ADD-FIND-TEXT
002560        PERFORM 3040-ADD-FINDING
002570     END-IF.
002580     SET EC-DIFF-NDX UP BY 1.
