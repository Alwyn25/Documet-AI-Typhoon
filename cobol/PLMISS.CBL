000100*----------------------------------------------------------------------
000110*    PLMISS.CBL
000120*
000130*    Missing-value checks.  "Blank" means empty or all spaces after
000140*    trimming - on fixed-length alphanumeric fields that is simply a
000150*    test against SPACES, since trailing blanks are the norm here.
000160*----------------------------------------------------------------------
000170*    2009-06-02  RAM  AP-0622  ORIGINAL CODING (INVOICE BATCH PROJECT).
000180*    2011-09-30  RAM  AP-0718  ADDED ZERO-GRAND-TOTAL CHECK.
000190 3500-CHECK-REQUIRED-FIELDS.
000200     IF TRANS-VENDOR-GSTIN = SPACES
000210        MOVE "MISSING-GSTIN"    TO G8-ADD-FIND-TYPE
000220        MOVE "CRITICAL"         TO G8-ADD-FIND-SEV
000230        MOVE "ERROR"            TO G8-ADD-FIND-CLASS
000240        MOVE "VENDOR GSTIN IS BLANK"  TO G8-ADD-FIND-TEXT
000250        PERFORM 3040-ADD-FINDING
000260     END-IF.
000270     IF TRANS-VENDOR-NAME = SPACES
000280        MOVE "MISSING-VENDOR-NAME" TO G8-ADD-FIND-TYPE
000290        MOVE "CRITICAL"            TO G8-ADD-FIND-SEV
000300        MOVE "ERROR"               TO G8-ADD-FIND-CLASS
000310        MOVE "VENDOR NAME IS BLANK"   TO G8-ADD-FIND-TEXT
000320        PERFORM 3040-ADD-FINDING
000330     END-IF.
000340     IF TRANS-INVOICE-NUMBER = SPACES
000350        MOVE "MISSING-INVOICE-NUM" TO G8-ADD-FIND-TYPE
000360        MOVE "CRITICAL"            TO G8-ADD-FIND-SEV
000370        MOVE "ERROR"               TO G8-ADD-FIND-CLASS
000380        MOVE "INVOICE NUMBER IS BLANK" TO G8-ADD-FIND-TEXT
000390        PERFORM 3040-ADD-FINDING
000400     END-IF.
000410     IF TRANS-LINE-COUNT = 0
000420        MOVE "NO-LINE-ITEMS"    TO G8-ADD-FIND-TYPE
000430        MOVE "CRITICAL"         TO G8-ADD-FIND-SEV
000440        MOVE "ERROR"            TO G8-ADD-FIND-CLASS
000450        MOVE "INVOICE HAS ZERO LINE ITEMS" TO G8-ADD-FIND-TEXT
000460        PERFORM 3040-ADD-FINDING
000470     ELSE
000480        IF TRANS-GRAND-TOTAL = 0
000490           MOVE "MISSING-GRAND-TOTAL" TO G8-ADD-FIND-TYPE
000500           MOVE "CRITICAL"            TO G8-ADD-FIND-SEV
000510           MOVE "ERROR"               TO G8-ADD-FIND-CLASS
000520           MOVE "GRAND TOTAL IS ABSENT OR ZERO WITH LINE ITEMS PRESENT"
000530                                       TO G8-ADD-FIND-TEXT
000540           PERFORM 3040-ADD-FINDING
000550        END-IF
000560     END-IF.
000570     IF TRANS-CUSTOMER-NAME = SPACES
000580        MOVE "MISSING-CUST-NAME" TO G8-ADD-FIND-TYPE
000590        MOVE "MODERATE"          TO G8-ADD-FIND-SEV
000600        MOVE "WARNING"           TO G8-ADD-FIND-CLASS
000610        MOVE "CUSTOMER NAME IS BLANK" TO G8-ADD-FIND-TEXT
000620        PERFORM 3040-ADD-FINDING
000630     END-IF.
000640     IF TRANS-INVOICE-DATE-RAW = SPACES
000650        MOVE "MISSING-INV-DATE"  TO G8-ADD-FIND-TYPE
000660        MOVE "MODERATE"          TO G8-ADD-FIND-SEV
000670        MOVE "WARNING"           TO G8-ADD-FIND-CLASS
000680        MOVE "INVOICE DATE IS BLANK" TO G8-ADD-FIND-TEXT
000690        PERFORM 3040-ADD-FINDING
000700     END-IF.
000710 3500-CHECK-REQUIRED-FIELDS-EXIT.
000720     EXIT.
