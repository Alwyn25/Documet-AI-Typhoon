000100*----------------------------------------------------------------------
000110*    WSDUPE8.CBL
000120*
000130*    WORKING-STORAGE for PLDUPE.CBL.
000140*----------------------------------------------------------------------
000150*    2011-09-30  RAM  AP-0718  ORIGINAL CODING (DUP-CHECK ADD-ON).
000160 01  DUP8-CRITERIA-SW              PIC X.
000170     88  DUP8-CRITERIA-MATCH       VALUE "Y".
000180 01  DUP8-COMPLETE-DUP-SW          PIC X.
000190     88  DUP8-COMPLETE-DUP         VALUE "Y".
000200*
000210 01  DUP8-VENDOR-FOLD              PIC X(40).
000220 01  DUP8-MASTER-NAME-FOLD         PIC X(40).
000230*
000240 77  DUP8-DUMMY                    PIC X.
