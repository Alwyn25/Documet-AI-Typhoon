000100*----------------------------------------------------------------------
000110*    FDMSTR.CBL  -  FD and record layout for the invoice master
000120*    file.  Carries the same business fields as the transaction
000130*    record, plus the surrogate key, the parsed (canonical) dates,
000140*    the stored line items and the last validation verdict.
000150*----------------------------------------------------------------------
000160*    2009-04-09  RAM  AP-0603  ORIGINAL CODING (INVOICE BATCH PROJECT).
000170*    2011-09-14  RAM  AP-0714  ADDED CONFIDENCE-SCORE, DOCUMENT-ID.
000180*    2013-11-02  JKO  AP-0851  CHANGED TO INDEXED FOR REWRITE-IN-PLACE.
000190 FD  MASTER-FILE
000200     RECORDING MODE IS F
000210     LABEL RECORDS ARE STANDARD.
000220*
000230 01  MASTER-RECORD.
000240     05  MASTER-INVOICE-ID         PIC 9(7).
000250     05  MASTER-INVOICE-NUMBER     PIC X(20).
000260     05  MASTER-INVOICE-DATE       PIC 9(8).
000270     05  MASTER-INV-DATE-R REDEFINES MASTER-INVOICE-DATE.
000280         10  MASTER-INV-DATE-CCYY  PIC 9(4).
000290         10  MASTER-INV-DATE-MM    PIC 9(2).
000300         10  MASTER-INV-DATE-DD    PIC 9(2).
000310     05  MASTER-DUE-DATE           PIC 9(8).
000320     05  MASTER-VENDOR-NAME        PIC X(40).
000330     05  MASTER-VENDOR-GSTIN       PIC X(15).
000340     05  MASTER-VENDOR-PAN         PIC X(10).
000350     05  MASTER-VENDOR-ADDRESS     PIC X(60).
000360     05  MASTER-CUSTOMER-NAME      PIC X(40).
000370     05  MASTER-CUSTOMER-ADDRESS   PIC X(60).
000380     05  MASTER-LINE-COUNT         PIC 9(02).
000390     05  MASTER-LINE-TABLE OCCURS 20 TIMES.
000400         10  ML-ITEM-DESC          PIC X(40).
000410         10  ML-ITEM-QTY           PIC S9(5)V99.
000420         10  ML-ITEM-UNIT-PRICE    PIC S9(7)V99.
000430         10  ML-ITEM-TAX-PCT       PIC S9(3)V99.
000440         10  ML-ITEM-AMOUNT        PIC S9(9)V99.
000450     05  MASTER-SUBTOTAL           PIC S9(9)V99.
000460     05  MASTER-GST-AMOUNT         PIC S9(9)V99.
000470     05  MASTER-ROUND-OFF          PIC S9(3)V99.
000480     05  MASTER-GRAND-TOTAL        PIC S9(9)V99.
000490     05  MASTER-PAYMENT-MODE       PIC X(15).
000500     05  MASTER-PAYMENT-REF        PIC X(20).
000510     05  MASTER-PAYMENT-STATUS     PIC X(08).
000520     05  MASTER-CONFIDENCE-SCORE   PIC 9(3)V99.
000530     05  MASTER-DOCUMENT-ID        PIC X(32).
000540     05  MASTER-VALIDATION-OK      PIC X(01).
000550     05  FILLER                    PIC X(25).
