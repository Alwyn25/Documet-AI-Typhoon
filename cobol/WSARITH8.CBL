000100*----------------------------------------------------------------------
000110*    WSARITH8.CBL
000120*
000130*    WORKING-STORAGE for PLARITH.CBL.
000140*----------------------------------------------------------------------
000150*    2009-06-02  RAM  AP-0622  ORIGINAL CODING (INVOICE BATCH PROJECT).
000160 01  A8-LINE-SUB                   PIC 9(2) COMP.
000170 01  A8-SUBTOTAL-ACCUM             PIC S9(9)V9999.
000180 01  A8-TAX-ACCUM                  PIC S9(9)V9999.
000190 01  A8-EXPECTED-GRAND             PIC S9(9)V9999.
000200*
000210 77  A8-DUMMY                      PIC X.
