000100*----------------------------------------------------------------------
000110*    PLLKMSTR.CBL
000120*
000130*    Master-table lookups against the in-memory copy built by
000140*    1050-LOAD-MASTER-TABLE (WSMTAB8.CBL).  3000 finds the invoice by
000150*    number for the main batch flow and for U7a's criteria method;
000160*    3010 is U3's +/- 3 day duplicate-invoice window check.
000170*----------------------------------------------------------------------
000180*    2011-09-30  RAM  AP-0718  ORIGINAL CODING (LOOKUP PERFORMANCE).
000182*    2016-11-28  DLT  AP-0981  WSMTAB8'S MT-ENTRY CARRIES AN ASCENDING
000183*                              KEY NOW (LOADED IN SORTED ORDER BY THE
000184*                              DRIVER'S 1050) SO THIS CAN SEARCH ALL
000185*                              INSTEAD OF WALKING EVERY ROW - THE OLD
000186*                              SET-TO-1/LINEAR SEARCH IS GONE.
000190 3000-SEARCH-MASTER-TABLE.
000200     MOVE "N" TO MT-FOUND-SW.
000210     MOVE 0 TO MT-FOUND-NDX.
000230     SEARCH ALL MT-ENTRY
000240        AT END CONTINUE
000250        WHEN MT-INVOICE-NUMBER(MT-SRCH-NDX) = L8-SEARCH-INV-NUMBER
000260           MOVE "Y" TO MT-FOUND-SW
000270           SET MT-FOUND-NDX TO MT-SRCH-NDX
000280     END-SEARCH.
000290 3000-SEARCH-MASTER-TABLE-EXIT.
000300     EXIT.
000310*
000320 3010-SEARCH-DUP-WINDOW.
000330*    U3's duplicate-invoice flag: same GSTIN, same invoice number,
000340*    invoice date within three calendar days either way.
000350     MOVE "N" TO MT-FOUND-SW.
000360     SET MT-NDX TO 1.
000370     PERFORM 3011-SCAN-ONE-ENTRY
000380        UNTIL MT-NDX > MT-TABLE-COUNT OR MT-FOUND.
000390 3010-SEARCH-DUP-WINDOW-EXIT.
000400     EXIT.
000410*
000420 3011-SCAN-ONE-ENTRY.
000430     IF MT-VENDOR-GSTIN(MT-NDX) = L8-SEARCH-GSTIN
000440        AND MT-INVOICE-NUMBER(MT-NDX) = L8-SEARCH-INV-NUMBER
000450        MOVE MT-INVOICE-DATE(MT-NDX) TO G8-DATE-A
000460        MOVE L8-SEARCH-INV-DATE      TO G8-DATE-B
000470        PERFORM 3050-DAYS-DIFFERENCE
000480        IF G8-DAYS-DIFF <= 3
000490           MOVE "Y" TO MT-FOUND-SW
000500        END-IF
000510     END-IF.
000520     SET MT-NDX UP BY 1.
