000100*----------------------------------------------------------------------
000110*    SLRPT8.CBL  -  FILE-CONTROL entry for the validation report.
000120*----------------------------------------------------------------------
000130*    2009-04-09  RAM  AP-0603  ORIGINAL CODING (INVOICE BATCH PROJECT).
000140    SELECT RPT-FILE
000150           ASSIGN TO RPTFILE
000160           ORGANIZATION IS LINE SEQUENTIAL.
