000100*----------------------------------------------------------------------
000110*    WSCASE01.CBL
000120*
000130*    Upper/lower alphabet tables used by INSPECT ... CONVERTING
000140*    wherever this shop needs case-insensitive comparison (vendor
000150*    name matching for duplicate detection, etc).
000160*----------------------------------------------------------------------
000170*    1999-01-08  RAM  AP-0112  ORIGINAL CODING.
000180*    2004-06-30  RAM  AP-0409  Y2K CLEAN-UP - NO DATE FIELDS IN MEMBER.
000190 01  W-CASE01-UPPER-TABLE          PIC X(26) VALUE
000200     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000210 01  W-CASE01-LOWER-TABLE          PIC X(26) VALUE
000220     "abcdefghijklmnopqrstuvwxyz".
