000100*----------------------------------------------------------------------
000110*    SLERP.CBL  -  FILE-CONTROL entry for the ERP posting output
000120*    file (one record per invoice that clears validation clean).
000130*----------------------------------------------------------------------
000140*    2009-04-09  RAM  AP-0603  ORIGINAL CODING (INVOICE BATCH PROJECT).
000150    SELECT ERP-FILE
000160           ASSIGN TO ERPFILE
000170           ORGANIZATION IS SEQUENTIAL
000180           ACCESS MODE IS SEQUENTIAL.
