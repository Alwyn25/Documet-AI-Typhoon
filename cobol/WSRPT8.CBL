000100*----------------------------------------------------------------------
000110*    WSRPT8.CBL
000120*
000130*    WORKING-STORAGE for PLRPT8.CBL - the 132-column validation
000140*    report (detail block per invoice, findings under flagged
000150*    invoices, control totals at the end).
000160*----------------------------------------------------------------------
000170*    2009-04-09  RAM  AP-0603  ORIGINAL CODING (INVOICE BATCH PROJECT).
000180*    2016-11-21  DLT  AP-0964  WIDENED THE VENDOR NAME COLUMN.
000190 01  RPT8-PAGE-NO                  PIC 9(4) COMP VALUE 0.
000200 01  RPT8-LINE-COUNT               PIC 9(3) COMP VALUE 0.
000210     88  RPT8-PAGE-FULL            VALUE 55 THRU 999.
000220*
000230 01  RPT8-RUN-DATE                 PIC 9(8).
000240 01  RPT8-RUN-DATE-R REDEFINES RPT8-RUN-DATE.
000250     05  RPT8-RUN-CCYY             PIC 9(4).
000260     05  RPT8-RUN-MM               PIC 9(2).
000270     05  RPT8-RUN-DD               PIC 9(2).
000280*
000290*    Work area for CCYYMMDD-to-MM/DD/CCYY date display conversion;
000300*    shared by the heading line and every detail line.
000310 01  RPT8-FMT-DATE-IN              PIC 9(8).
000320 01  RPT8-FMT-DATE-OUT             PIC 99/99/9999.
000330 01  RPT8-MM-DD-CCYY.
000340     05  RPT8-WORK-MM              PIC 9(2).
000350     05  RPT8-WORK-DD              PIC 9(2).
000360     05  RPT8-WORK-CCYY            PIC 9(4).
000370 01  RPT8-MM-DD-CCYY-R REDEFINES RPT8-MM-DD-CCYY
000380                                   PIC 9(8).
000390*
000400*    Control-total counters, held together so 5900 can print the
000410*    whole block with one loop against the label table below.
000420 01  RPT8-CONTROL-TOTALS.
000430     05  RPT8-T-READ               PIC 9(5) COMP VALUE 0.
000440     05  RPT8-T-PASSED             PIC 9(5) COMP VALUE 0.
000450     05  RPT8-T-FLAGGED            PIC 9(5) COMP VALUE 0.
000460     05  RPT8-T-DUPLICATES         PIC 9(5) COMP VALUE 0.
000470     05  RPT8-T-ERRORS             PIC 9(5) COMP VALUE 0.
000480     05  RPT8-T-WARNINGS           PIC 9(5) COMP VALUE 0.
000490 01  RPT8-CONTROL-TOTALS-R REDEFINES RPT8-CONTROL-TOTALS.
000500     05  RPT8-T-FIELD OCCURS 6 TIMES PIC 9(5) COMP.
000510 01  RPT8-TOTAL-LABELS.
000520     05  FILLER                    PIC X(30) VALUE "INVOICES READ".
000530     05  FILLER                    PIC X(30) VALUE "INVOICES PASSED".
000540     05  FILLER                    PIC X(30) VALUE "INVOICES FLAGGED".
000550     05  FILLER                    PIC X(30) VALUE "DUPLICATES DETECTED".
000560     05  FILLER                    PIC X(30) VALUE "TOTAL ERRORS".
000570     05  FILLER                    PIC X(30) VALUE "TOTAL WARNINGS".
000580 01  RPT8-TOTAL-LABELS-R REDEFINES RPT8-TOTAL-LABELS.
000590     05  RPT8-T-LABEL-TXT OCCURS 6 TIMES PIC X(30).
000600 01  RPT8-TOT-SUB                  PIC 9(1) COMP.
000610*
000620 01  RPT8-AMT-POSTED-TOTAL         PIC S9(9)V99 VALUE 0.
000630 01  RPT8-SCORE-SUM                PIC S9(7)V9  VALUE 0.
000640 01  RPT8-AVG-SCORE                PIC S9(3)V9  VALUE 0.
000650*
000660*----------------------------------------------------------------------
000670*    Print-line layouts, each padded with FILLER out to 132 bytes.
000680*----------------------------------------------------------------------
000690 01  RPT8-TITLE-LINE.
000700     05  FILLER                    PIC X(40) VALUE SPACES.
000710     05  FILLER                    PIC X(26)
000720                                    VALUE "INVOICE VALIDATION REPORT".
000730     05  FILLER                    PIC X(8)  VALUE SPACES.
000740     05  FILLER                    PIC X(9)  VALUE "RUN DATE:".
000750     05  RPT8-H-RUN-DATE           PIC 99/99/9999.
000760     05  FILLER                    PIC X(6)  VALUE SPACES.
000770     05  FILLER                    PIC X(5)  VALUE "PAGE:".
000780     05  RPT8-H-PAGE-NO            PIC ZZZ9.
000790     05  FILLER                    PIC X(24) VALUE SPACES.
000800*
000810 01  RPT8-HEADING-1.
000820     05  FILLER                    PIC X(20) VALUE "INVOICE NUMBER".
000830     05  FILLER                    PIC X(1)  VALUE SPACE.
000840     05  FILLER                    PIC X(25) VALUE "VENDOR NAME".
000850     05  FILLER                    PIC X(1)  VALUE SPACE.
000860     05  FILLER                    PIC X(10) VALUE "INV DATE".
000870     05  FILLER                    PIC X(1)  VALUE SPACE.
000880     05  FILLER                    PIC X(15) VALUE "GRAND TOTAL".
000890     05  FILLER                    PIC X(1)  VALUE SPACE.
000900     05  FILLER                    PIC X(5)  VALUE "SCORE".
000910     05  FILLER                    PIC X(1)  VALUE SPACE.
000920     05  FILLER                    PIC X(9)  VALUE "STATUS".
000930     05  FILLER                    PIC X(1)  VALUE SPACE.
000940     05  FILLER                    PIC X(3)  VALUE "ERR".
000950     05  FILLER                    PIC X(1)  VALUE SPACE.
000960     05  FILLER                    PIC X(3)  VALUE "WRN".
000970     05  FILLER                    PIC X(35) VALUE SPACES.
000980*
000990 01  RPT8-HEADING-2.
001000     05  FILLER                    PIC X(97) VALUE ALL "-".
001010     05  FILLER                    PIC X(35) VALUE SPACES.
001020*
001030 01  RPT8-DETAIL-LINE.
001040     05  RPT8-D-INVOICE-NUM        PIC X(20).
001050     05  FILLER                    PIC X(1)  VALUE SPACE.
001060     05  RPT8-D-VENDOR-NAME        PIC X(25).
001070     05  FILLER                    PIC X(1)  VALUE SPACE.
001080     05  RPT8-D-INV-DATE           PIC 99/99/9999.
001090     05  FILLER                    PIC X(1)  VALUE SPACE.
001100     05  RPT8-D-GRAND-TOTAL        PIC ZZZ,ZZZ,ZZ9.99-.
001110     05  FILLER                    PIC X(1)  VALUE SPACE.
001120     05  RPT8-D-SCORE              PIC ZZ9.9.
001130     05  FILLER                    PIC X(1)  VALUE SPACE.
001140     05  RPT8-D-STATUS             PIC X(9).
001150     05  FILLER                    PIC X(1)  VALUE SPACE.
001160     05  RPT8-D-ERR-COUNT          PIC ZZ9.
001170     05  FILLER                    PIC X(1)  VALUE SPACE.
001180     05  RPT8-D-WRN-COUNT          PIC ZZ9.
001190     05  FILLER                    PIC X(35) VALUE SPACES.
001200*
001210 01  RPT8-FINDING-LINE.
001220     05  FILLER                    PIC X(4)  VALUE SPACES.
001230     05  RPT8-F-CLASS              PIC X(7).
001240     05  FILLER                    PIC X(1)  VALUE SPACE.
001250     05  RPT8-F-SEVERITY           PIC X(8).
001260     05  FILLER                    PIC X(1)  VALUE SPACE.
001270     05  RPT8-F-TYPE               PIC X(30).
001280     05  FILLER                    PIC X(1)  VALUE SPACE.
001290     05  RPT8-F-MESSAGE            PIC X(80).
001300*
001310 01  RPT8-TOTALS-LINE.
001320     05  RPT8-T-LABEL              PIC X(30).
001330     05  FILLER                    PIC X(2)  VALUE SPACES.
001340     05  RPT8-T-VALUE              PIC ZZZ,ZZZ,ZZ9.
001350     05  FILLER                    PIC X(89) VALUE SPACES.
001360*
001370 01  RPT8-TOTALS-MONEY-LINE.
001380     05  RPT8-TM-LABEL             PIC X(30).
001390     05  FILLER                    PIC X(2)  VALUE SPACES.
001400     05  RPT8-TM-VALUE             PIC ZZZ,ZZZ,ZZ9.99-.
001410     05  FILLER                    PIC X(85) VALUE SPACES.
001420*
001430 01  RPT8-TOTALS-AVG-LINE.
001440     05  RPT8-TA-LABEL             PIC X(30).
001450     05  FILLER                    PIC X(2)  VALUE SPACES.
001460     05  RPT8-TA-VALUE             PIC ZZ9.9.
001470     05  FILLER                    PIC X(95) VALUE SPACES.
001480*
001490 77  RPT8-DUMMY                    PIC X.
