000100*----------------------------------------------------------------------
000110*    FDMSG.CBL  -  FD and record layout for the message-text file.
000120*    One free-form message per record; MSG-LANGUAGE-TAG travels with
000130*    the record for audit trail only - the batch always recomputes
000140*    the language itself (U11 language-detection rule).
000150*----------------------------------------------------------------------
000160*    2016-03-11  DLT  AP-0958  ORIGINAL CODING (TOKEN BUDGET PROJECT).
000170 FD  MSG-FILE
000180     RECORDING MODE IS V.
000190*
000200 01  MSG-RECORD.
000210     05  MSG-LANGUAGE-TAG          PIC X(08).
000220     05  MSG-TEXT                  PIC X(240).
000230     05  FILLER                    PIC X(04).
