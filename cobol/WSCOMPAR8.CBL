000100*----------------------------------------------------------------------
000110*    WSCOMPAR8.CBL
000120*
000130*    WORKING-STORAGE local to PLCOMPAR.CBL's own paragraphs (the
000140*    shared per-entity table itself lives in WSCOMP8.CBL).
000150*----------------------------------------------------------------------
000160*    2010-03-08  RAM  AP-0762  ORIGINAL CODING (MATCH/COMPARE PROJECT).
000170 01  C8-LINE-SUB                   PIC 9(2) COMP.
000180 01  C8-DIFF-FIELD-NM              PIC X(20).
000190 01  C8-DIFF-OLD-ALPHA             PIC X(30).
000200 01  C8-DIFF-NEW-ALPHA             PIC X(30).
000210 01  C8-DIFF-OLD-NUM               PIC S9(9)V99.
000220 01  C8-DIFF-NEW-NUM               PIC S9(9)V99.
000230 01  C8-DIFF-EDIT-AMT              PIC -(7)9.99.
000240*
000250 77  C8-DUMMY                      PIC X.
