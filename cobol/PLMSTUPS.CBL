000100*----------------------------------------------------------------------
000110*    PLMSTUPS.CBL
000120*
000130*    Master upsert.  MT-FOUND-SW/MT-FOUND-NDX are set by the earlier
000140*    3000-SEARCH-MASTER-TABLE call in the main batch flow; a blank
000150*    invoice number never matches anything there, so it always falls
000160*    through to the new-record path and still gets a serial ID.
000170*----------------------------------------------------------------------
000180*    2009-04-09  RAM  AP-0603  ORIGINAL CODING (INVOICE BATCH PROJECT).
000190*    2013-11-02  JKO  AP-0851  CHANGED TO INDEXED FOR REWRITE-IN-PLACE.
000200 4300-UPSERT-MASTER.
000210     PERFORM 4310-BUILD-MASTER-FROM-TRANS.
000220     IF MT-FOUND
000230        MOVE MT-INVOICE-ID(MT-FOUND-NDX) TO MASTER-INVOICE-ID
000240        REWRITE MASTER-RECORD
000250     ELSE
000260        ADD 1 TO MT-NEXT-INVOICE-ID
000270        MOVE MT-NEXT-INVOICE-ID TO MASTER-INVOICE-ID
000280        WRITE MASTER-RECORD
000290        PERFORM 4320-ADD-TABLE-ENTRY
000300     END-IF.
000310 4300-UPSERT-MASTER-EXIT.
000320     EXIT.
000330*
000340 4310-BUILD-MASTER-FROM-TRANS.
000350     MOVE TRANS-INVOICE-NUMBER     TO MASTER-INVOICE-NUMBER.
000360     MOVE EC-TRANS-INV-DATE-CANON  TO MASTER-INVOICE-DATE.
000370     MOVE EC-TRANS-DUE-DATE-CANON  TO MASTER-DUE-DATE.
000380     MOVE TRANS-VENDOR-NAME        TO MASTER-VENDOR-NAME.
000390     MOVE TRANS-VENDOR-GSTIN       TO MASTER-VENDOR-GSTIN.
000400     MOVE TRANS-VENDOR-PAN         TO MASTER-VENDOR-PAN.
000410     MOVE TRANS-VENDOR-ADDRESS     TO MASTER-VENDOR-ADDRESS.
000420     MOVE TRANS-CUSTOMER-NAME      TO MASTER-CUSTOMER-NAME.
000430     MOVE TRANS-CUSTOMER-ADDRESS   TO MASTER-CUSTOMER-ADDRESS.
000440     MOVE TRANS-LINE-COUNT         TO MASTER-LINE-COUNT.
000450     MOVE 1 TO MU8-LINE-SUB.
000460     PERFORM 4311-COPY-ONE-LINE
000470        UNTIL MU8-LINE-SUB > TRANS-LINE-COUNT.
000480     MOVE TRANS-SUBTOTAL           TO MASTER-SUBTOTAL.
000490     MOVE TRANS-GST-AMOUNT         TO MASTER-GST-AMOUNT.
000500     MOVE TRANS-ROUND-OFF          TO MASTER-ROUND-OFF.
000510     MOVE TRANS-GRAND-TOTAL        TO MASTER-GRAND-TOTAL.
000520     MOVE TRANS-PAYMENT-MODE       TO MASTER-PAYMENT-MODE.
000530     MOVE TRANS-PAYMENT-REF        TO MASTER-PAYMENT-REF.
000540     MOVE TRANS-PAYMENT-STATUS     TO MASTER-PAYMENT-STATUS.
000550     MOVE TRANS-CONFIDENCE-SCORE   TO MASTER-CONFIDENCE-SCORE.
000560     MOVE TRANS-DOCUMENT-ID        TO MASTER-DOCUMENT-ID.
000570     IF F8-CRITICAL-COUNT = 0
000580        MOVE "Y" TO MASTER-VALIDATION-OK
000590     ELSE
000600        MOVE "N" TO MASTER-VALIDATION-OK
000610     END-IF.
000620*
000630 4311-COPY-ONE-LINE.
000640     MOVE TL-ITEM-DESC(MU8-LINE-SUB)       TO ML-ITEM-DESC(MU8-LINE-SUB).
000650     MOVE TL-ITEM-QTY(MU8-LINE-SUB)        TO ML-ITEM-QTY(MU8-LINE-SUB).
000660     MOVE TL-ITEM-UNIT-PRICE(MU8-LINE-SUB) TO
000670                                      ML-ITEM-UNIT-PRICE(MU8-LINE-SUB).
000680     MOVE TL-ITEM-TAX-PCT(MU8-LINE-SUB)    TO
000690                                      ML-ITEM-TAX-PCT(MU8-LINE-SUB).
000700     MOVE TL-ITEM-AMOUNT(MU8-LINE-SUB)     TO
000710                                      ML-ITEM-AMOUNT(MU8-LINE-SUB).
000720     ADD 1 TO MU8-LINE-SUB.
000730*
000740 4320-ADD-TABLE-ENTRY.
000750*    Keeps the in-memory lookup table current so a second invoice for
000760*    this same number later in the same run is still found.
000770     IF MT-TABLE-COUNT < 2000
000780        ADD 1 TO MT-TABLE-COUNT
000790        SET MT-NDX TO MT-TABLE-COUNT
000800        MOVE MASTER-INVOICE-ID     TO MT-INVOICE-ID(MT-NDX)
000810        MOVE MASTER-INVOICE-NUMBER TO MT-INVOICE-NUMBER(MT-NDX)
000820        MOVE MASTER-VENDOR-NAME    TO MT-VENDOR-NAME(MT-NDX)
000830        MOVE MASTER-VENDOR-GSTIN   TO MT-VENDOR-GSTIN(MT-NDX)
000840        MOVE MASTER-INVOICE-DATE   TO MT-INVOICE-DATE(MT-NDX)
000850     END-IF.
