000100*----------------------------------------------------------------------
000110*    PLGEN8.CBL
000120*
000130*    General-purpose money helpers shared by the validator paragraphs.
000140*    G8-ABSOLUTE-DIFFERENCE gives |A - B| rounded to 2 places; the
000150*    callers compare that against whatever tolerance the rule calls
000160*    for (0.01 money tolerance, 0.001 for the rounding-warning band).
000170*----------------------------------------------------------------------
000180*    2012-02-02  RAM  AP-0745  ORIGINAL CODING (LINE-ITEM CALC ADD-ON).
000190*    2014-01-06  JKO  AP-0890  ADDED ROUND-HALF-UP HELPER.
000200 3000-ABSOLUTE-DIFFERENCE.
000210     IF G8-VALUE-A >= G8-VALUE-B
000220        SUBTRACT G8-VALUE-B FROM G8-VALUE-A GIVING G8-ABS-DIFF
000230     ELSE
000240        SUBTRACT G8-VALUE-A FROM G8-VALUE-B GIVING G8-ABS-DIFF.
000250 3000-ABSOLUTE-DIFFERENCE-EXIT.
000260     EXIT.
000270*
000280 3010-ROUND-HALF-UP-2.
000290*    G8-ROUND-IN carries 4 decimal places in; G8-ROUND-OUT comes back
000300*    rounded half-up to 2.  COMPUTE's ROUNDED phrase on this compiler
000310*    already rounds half-up for positive amounts, which is all this
000320*    batch ever sees.
000330     COMPUTE G8-ROUND-OUT ROUNDED = G8-ROUND-IN.
000340 3010-ROUND-HALF-UP-2-EXIT.
000350     EXIT.
000360*
000370 3020-LINE-BASE-AND-TAX.
000380*    Given G8-QTY, G8-UNIT-PRICE and G8-TAX-PCT, returns G8-BASE-AMT
000390*    (qty x unit-price) and G8-TAX-AMT (base x tax% / 100), both
000400*    carried to 4 decimal places for the caller to round as needed.
000410     COMPUTE G8-BASE-AMT = G8-QTY * G8-UNIT-PRICE.
000420     COMPUTE G8-TAX-AMT = G8-BASE-AMT * G8-TAX-PCT / 100.
000430 3020-LINE-BASE-AND-TAX-EXIT.
000440     EXIT.
000450*
000460 3030-LINE-EXPECTED-AMOUNT.
000470*    Expected-amount = qty x unit-price x (1 + tax% / 100), rounded
000480*    half-up to 2 decimals for comparison against the declared amount.
000490     PERFORM 3020-LINE-BASE-AND-TAX.
000500     COMPUTE G8-ROUND-IN = G8-BASE-AMT + G8-TAX-AMT.
000510     PERFORM 3010-ROUND-HALF-UP-2.
000520     MOVE G8-ROUND-OUT TO G8-EXPECTED-AMT.
000530 3030-LINE-EXPECTED-AMOUNT-EXIT.
000540     EXIT.
000550*
000560 3040-ADD-FINDING.
000570*    Every validator paragraph in the library ends a failing test by
000580*    moving FIND-TYPE/FIND-SEV/FIND-CLASS/FIND-TEXT and PERFORM'ing
000590*    this one paragraph - it stacks the entry and bumps the critical
000600*    count the upsert step needs, and quietly stops stacking once the
000610*    table is full rather than abending a batch run over one invoice.
000620     IF NOT F8-TABLE-IS-FULL
000630        SET F8-FIND-NDX TO F8-FIND-COUNT
000640        SET F8-FIND-NDX UP BY 1
000650        MOVE G8-ADD-FIND-TYPE  TO F8-FIND-TYPE(F8-FIND-NDX)
000660        MOVE G8-ADD-FIND-SEV   TO F8-FIND-SEV(F8-FIND-NDX)
000670        MOVE G8-ADD-FIND-CLASS TO F8-FIND-CLASS(F8-FIND-NDX)
000680        MOVE G8-ADD-FIND-TEXT  TO F8-FIND-TEXT(F8-FIND-NDX)
000690        ADD 1 TO F8-FIND-COUNT
000700        IF G8-ADD-FIND-SEV = "CRITICAL"
000710           ADD 1 TO F8-CRITICAL-COUNT
000720        END-IF
000730        IF F8-FIND-COUNT = 50
000740           MOVE "Y" TO F8-TABLE-FULL-SW
000750        END-IF
000760     END-IF.
000770 3040-ADD-FINDING-EXIT.
000780     EXIT.
000790*
000800 3050-DAYS-DIFFERENCE.
000810*    "Within N calendar days" checks in this batch use the 30/360
000820*    banker's day count (every month treated as 30 days) rather than
000830*    true Gregorian arithmetic - close enough for a +/- 3 day window
000840*    and a lot cheaper than a real calendar routine.
000850     MOVE G8-DATE-A(1:4) TO G8-ORD-CCYY.
000860     MOVE G8-DATE-A(5:2) TO G8-ORD-MM.
000870     MOVE G8-DATE-A(7:2) TO G8-ORD-DD.
000880     COMPUTE G8-ORD-A = G8-ORD-CCYY * 360 + G8-ORD-MM * 30 + G8-ORD-DD.
000890     MOVE G8-DATE-B(1:4) TO G8-ORD-CCYY.
000900     MOVE G8-DATE-B(5:2) TO G8-ORD-MM.
000910     MOVE G8-DATE-B(7:2) TO G8-ORD-DD.
000920     COMPUTE G8-ORD-B = G8-ORD-CCYY * 360 + G8-ORD-MM * 30 + G8-ORD-DD.
000930     IF G8-ORD-A >= G8-ORD-B
000940        COMPUTE G8-DAYS-DIFF = G8-ORD-A - G8-ORD-B
000950     ELSE
000960        COMPUTE G8-DAYS-DIFF = G8-ORD-B - G8-ORD-A
000970     END-IF.
000980 3050-DAYS-DIFFERENCE-EXIT.
000990     EXIT.
