000100*----------------------------------------------------------------------
000110*    TOKEN-ESTIMATOR-BATCH
000120*
000130*    AUTHOR.         D. L. TRAN.
000140*    INSTALLATION.   DATA PROCESSING DEPT.
000150*    DATE-WRITTEN.   05/22/1985.
000160*    DATE-COMPILED.
000170*    SECURITY.       UNCLASSIFIED.
000180*
000190*    Originally a free-form voucher-memo printer (payment-mode style
000200*    menu driver); rewritten in 2016 into a straight-through batch
000210*    that sizes message text against the language model context
000220*    budget ahead of the nightly posting run.
000230*----------------------------------------------------------------------
000240*    DATE        PGMR  REQUEST   DESCRIPTION
000250*    ----------  ----  --------  --------------------------------------
000260*    05/22/1985  RAM   ORIGINAL  ORIGINAL CODING - VOUCHER MEMO PRINTER.
000270*    02/14/1993  FGR   AP-0266   ADDED PAYMENT-MODE SUB-MENU.
000280*    09/08/1999  DLT   Y2K-014   CENTURY REVIEW - NO 2-DIGIT YEARS HELD
000290*                                BY THIS PROGRAM, NO CHANGE REQUIRED.
000300*    03/11/2016  DLT   AP-0958   DROPPED THE MENU; REWRITTEN AS A
000310*                                STRAIGHT-THROUGH TOKEN-BUDGET BATCH
000320*                                (U11 OF THE INVOICE VALIDATION PROJECT).
000330*    08/02/2016  DLT   AP-0961   ADDED THE LANGUAGE-COUNT SUMMARY LINE.
000335*    11/14/2016  DLT   AP-0977   BUDGET CHECK WAS NETTING THE REQUESTED
000336*                                OUTPUT INTO REMAINING-TOKENS - PROJECT
000337*                                SPEC WANTS REMAINING AGAINST INPUT ONLY,
000338*                                AND THE TWO INVALID CASES KEPT SEPARATE.
000340 IDENTIFICATION DIVISION.
000350 PROGRAM-ID.        TOKEN-ESTIMATOR-BATCH.
000360 AUTHOR.            D. L. TRAN.
000370 INSTALLATION.      DATA PROCESSING DEPT.
000380 DATE-WRITTEN.      05/22/1985.
000390 DATE-COMPILED.
000400 SECURITY.          UNCLASSIFIED.
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450 INPUT-OUTPUT SECTION.
000460     FILE-CONTROL.
000470         COPY "SLMSG.CBL".
000480 DATA DIVISION.
000490 FILE SECTION.
000500     COPY "FDMSG.CBL".
000510 WORKING-STORAGE SECTION.
000520*
000530 01  W-EOF-SW                      PIC X VALUE "N".
000540     88  W-END-OF-MESSAGES         VALUE "Y".
000550*
000560 01  W-MSG-TEXT-WORK                PIC X(240).
000570*    Char-by-char view of the current message, used by the ASCII-ratio
000580*    and word-count scans below.
000590 01  W-MSG-CHARS REDEFINES W-MSG-TEXT-WORK.
000600     05  W-MSG-CHAR OCCURS 240 TIMES PIC X(1).
000610*
000620 01  W-TRIM-LEN                    PIC 9(3) COMP.
000630 01  W-SCAN-SUB                    PIC 9(3) COMP.
000640 01  W-ASCII-COUNT                 PIC 9(3) COMP.
000650 01  W-WORD-COUNT                  PIC 9(3) COMP.
000660 01  W-IN-WORD-SW                  PIC X VALUE "N".
000670     88  W-IN-WORD                 VALUE "Y".
000680*
000690 01  W-ASCII-RATIO                 PIC 9V999.
000700 01  W-LANGUAGE                    PIC X(07).
000710*
000720 01  W-EST-TOKENS                  PIC 9(5) COMP.
000730 01  W-MSG-COUNT                   PIC 9(5) COMP VALUE 0.
000740*
000750*    Per-message language tally, kept as a two-slot table so the
000760*    summary line at the end can walk both totals with one paragraph.
000770 01  W-LANG-TOTALS.
000780     05  W-ENGLISH-COUNT           PIC 9(5) COMP VALUE 0.
000790     05  W-THAI-COUNT              PIC 9(5) COMP VALUE 0.
000800 01  W-LANG-TOTALS-R REDEFINES W-LANG-TOTALS.
000810     05  W-LANG-COUNT OCCURS 2 TIMES PIC 9(5) COMP.
000820 01  W-LANG-LABEL-TABLE.
000830     05  FILLER                    PIC X(07) VALUE "ENGLISH".
000840     05  FILLER                    PIC X(07) VALUE "THAI   ".
000850 01  W-LANG-LABEL-R REDEFINES W-LANG-LABEL-TABLE.
000860     05  W-LANG-LABEL OCCURS 2 TIMES PIC X(07).
000870 01  W-LANG-SUB                    PIC 9(1) COMP.
000880*
000890*    Budget figures, kept together as a four-slot table so 2200 can
000900*    print the whole block with one loop.
000910 01  W-BUDGET-FIGURES.
000920     05  W-CONTEXT-LIMIT           PIC S9(5) COMP VALUE 8192.
000930     05  W-REQUESTED-OUTPUT        PIC S9(5) COMP VALUE 500.
000940     05  W-TOTAL-INPUT-TOKENS      PIC S9(5) COMP VALUE 0.
000950     05  W-REMAINING-TOKENS        PIC S9(5) COMP VALUE 0.
000960 01  W-BUDGET-FIGURES-R REDEFINES W-BUDGET-FIGURES.
000970     05  W-BUDGET-FIELD OCCURS 4 TIMES PIC S9(5) COMP.
000980 01  W-BUDGET-LABEL-TABLE.
000990     05  FILLER                    PIC X(15) VALUE "CONTEXT LIMIT  ".
001000     05  FILLER                    PIC X(15) VALUE "REQUESTED OUT  ".
001010     05  FILLER                    PIC X(15) VALUE "INPUT TOKENS   ".
001020     05  FILLER                    PIC X(15) VALUE "REMAINING      ".
001030 01  W-BUDGET-LABEL-R REDEFINES W-BUDGET-LABEL-TABLE.
001040     05  W-BUDGET-LABEL OCCURS 4 TIMES PIC X(15).
001050 01  W-BUDGET-SUB                  PIC 9(1) COMP.
001060*
001070 01  W-BUDGET-STATUS                PIC X(07).
001075 01  W-BUDGET-REASON                PIC X(29).
001080*
001090 77  W-DUMMY                       PIC X.
001100*
001110 PROCEDURE DIVISION.
001120*
001130 1000-MAIN-PROCESS.
001140     OPEN INPUT MSG-FILE.
001150     PERFORM 1010-READ-ONE-MESSAGE.
001160     PERFORM 1100-PROCESS-ONE-MESSAGE
001170        UNTIL W-END-OF-MESSAGES.
001180     CLOSE MSG-FILE.
001190     PERFORM 2200-CHECK-BUDGET.
001200     PERFORM 2300-PRINT-SUMMARY.
001210     STOP RUN.
001220*
001230 1010-READ-ONE-MESSAGE.
001240     READ MSG-FILE
001250         AT END
001260             MOVE "Y" TO W-EOF-SW
001270     END-READ.
001280*
001290 1100-PROCESS-ONE-MESSAGE.
001300     ADD 1 TO W-MSG-COUNT.
001310     MOVE MSG-TEXT TO W-MSG-TEXT-WORK.
001320     PERFORM 2000-DETECT-LANGUAGE.
001330     PERFORM 2100-ESTIMATE-TOKENS.
001340     ADD W-EST-TOKENS TO W-TOTAL-INPUT-TOKENS.
001350     PERFORM 1010-READ-ONE-MESSAGE.
001360*
001370*----------------------------------------------------------------------
001380*    2000-DETECT-LANGUAGE
001390*    ASCII ratio over the trimmed text (trailing spaces excluded, they
001400*    would otherwise pad the ratio toward ENGLISH on a short message).
001410*    Ratio over 0.700 is ENGLISH, anything at or under is THAI.
001420*----------------------------------------------------------------------
001430 2000-DETECT-LANGUAGE.
001440     PERFORM 2010-FIND-TRIM-LENGTH.
001450     MOVE 0 TO W-ASCII-COUNT.
001460     IF W-TRIM-LEN = 0
001470        MOVE "ENGLISH" TO W-LANGUAGE
001480     ELSE
001490        SET W-SCAN-SUB TO 1
001500        PERFORM 2011-SCAN-ONE-CHAR-ASCII
001510           UNTIL W-SCAN-SUB > W-TRIM-LEN
001520        COMPUTE W-ASCII-RATIO ROUNDED =
001530           W-ASCII-COUNT / W-TRIM-LEN
001540        IF W-ASCII-RATIO > 0.700
001550           MOVE "ENGLISH" TO W-LANGUAGE
001560        ELSE
001570           MOVE "THAI"    TO W-LANGUAGE
001580        END-IF
001590     END-IF.
001600     IF W-LANGUAGE = "ENGLISH"
001610        ADD 1 TO W-ENGLISH-COUNT
001620     ELSE
001630        ADD 1 TO W-THAI-COUNT
001640     END-IF.
001650 2000-DETECT-LANGUAGE-EXIT.
001660     EXIT.
001670*
001680 2010-FIND-TRIM-LENGTH.
001690*    Backward scan for the last non-space byte in the 240-byte field.
001700     SET W-SCAN-SUB TO 240.
001710     MOVE 0 TO W-TRIM-LEN.
001720     PERFORM 2012-BACK-SCAN-ONE-CHAR
001730        UNTIL W-SCAN-SUB = 0 OR W-TRIM-LEN NOT = 0.
001740*
001750 2012-BACK-SCAN-ONE-CHAR.
001760     IF W-MSG-CHAR(W-SCAN-SUB) NOT = SPACE
001770        MOVE W-SCAN-SUB TO W-TRIM-LEN
001780     ELSE
001790        SET W-SCAN-SUB DOWN BY 1
001800     END-IF.
001810*
001820 2011-SCAN-ONE-CHAR-ASCII.
001830     IF W-MSG-CHAR(W-SCAN-SUB) >= " " AND
001840        W-MSG-CHAR(W-SCAN-SUB) <= "~"
001850        ADD 1 TO W-ASCII-COUNT
001860     END-IF.
001870     SET W-SCAN-SUB UP BY 1.
001880*
001890*----------------------------------------------------------------------
001900*    2100-ESTIMATE-TOKENS
001910*    Word count x 1.3 (ENGLISH) or x 2.5 (THAI), truncated to an
001920*    integer by the COMPUTE (no ROUNDED), plus 4 per message.
001930*----------------------------------------------------------------------
001940 2100-ESTIMATE-TOKENS.
001950     PERFORM 2110-COUNT-WORDS.
001960     IF W-LANGUAGE = "ENGLISH"
001970        COMPUTE W-EST-TOKENS = W-WORD-COUNT * 1.3 + 4
001980     ELSE
001990        COMPUTE W-EST-TOKENS = W-WORD-COUNT * 2.5 + 4
002000     END-IF.
002010 2100-ESTIMATE-TOKENS-EXIT.
002020     EXIT.
002030*
002040 2110-COUNT-WORDS.
002050     MOVE 0 TO W-WORD-COUNT.
002060     MOVE "N" TO W-IN-WORD-SW.
002070     SET W-SCAN-SUB TO 1.
002080     PERFORM 2111-SCAN-ONE-CHAR-WORD
002090        UNTIL W-SCAN-SUB > W-TRIM-LEN.
002100*
002110 2111-SCAN-ONE-CHAR-WORD.
002120     IF W-MSG-CHAR(W-SCAN-SUB) = SPACE
002130        MOVE "N" TO W-IN-WORD-SW
002140     ELSE
002150        IF NOT W-IN-WORD
002160           ADD 1 TO W-WORD-COUNT
002170           MOVE "Y" TO W-IN-WORD-SW
002180        END-IF
002190     END-IF.
002200     SET W-SCAN-SUB UP BY 1.
002210*
002220*----------------------------------------------------------------------
002230*    2200-CHECK-BUDGET
002240*    REMAINING-TOKENS IS THE CONTEXT LIMIT LESS INPUT TOKENS ONLY -
002250*    THE REQUESTED OUTPUT IS NOT NETTED IN HERE, IT IS ONLY TESTED
002260*    AGAINST WHAT REMAINS.  REMAINING AT OR BELOW ZERO MEANS THE
002270*    INPUT ALONE ALREADY FILLS THE WINDOW; A POSITIVE REMAINING
002280*    SMALLER THAN THE REQUESTED OUTPUT MEANS THE INPUT FITS BUT
002290*    THERE IS NOT ENOUGH LEFT FOR THE REPLY.                 AP-0977
002300*----------------------------------------------------------------------
002310 2200-CHECK-BUDGET.
002320     COMPUTE W-REMAINING-TOKENS =
002330        W-CONTEXT-LIMIT - W-TOTAL-INPUT-TOKENS.
002340     IF W-REMAINING-TOKENS <= 0
002350        MOVE "INVALID" TO W-BUDGET-STATUS
002360        MOVE "INPUT EXCEEDS CONTEXT WINDOW" TO W-BUDGET-REASON
002370     ELSE
002380        IF W-REMAINING-TOKENS < W-REQUESTED-OUTPUT
002390           MOVE "INVALID" TO W-BUDGET-STATUS
002400           MOVE "INSUFFICIENT ROOM FOR OUTPUT" TO W-BUDGET-REASON
002410        ELSE
002420           MOVE "VALID"   TO W-BUDGET-STATUS
002430           MOVE SPACES    TO W-BUDGET-REASON
002440        END-IF
002450     END-IF.
002460 2200-CHECK-BUDGET-EXIT.
002470     EXIT.
002480*
002490 2300-PRINT-SUMMARY.
002500     DISPLAY "TOKEN-ESTIMATOR-BATCH - " W-MSG-COUNT " MESSAGES READ.".
002510     SET W-LANG-SUB TO 1.
002520     PERFORM 2310-PRINT-ONE-LANG-COUNT
002530        UNTIL W-LANG-SUB > 2.
002540     SET W-BUDGET-SUB TO 1.
002550     PERFORM 2320-PRINT-ONE-BUDGET-FIGURE
002560        UNTIL W-BUDGET-SUB > 4.
002570     DISPLAY "  BUDGET STATUS....: " W-BUDGET-STATUS.
002580     IF W-BUDGET-STATUS = "INVALID"
002590        DISPLAY "  *** WARNING - " W-BUDGET-REASON.
002610*
002620 2310-PRINT-ONE-LANG-COUNT.
002630     DISPLAY "  " W-LANG-LABEL(W-LANG-SUB) ": "
002640             W-LANG-COUNT(W-LANG-SUB).
002650     SET W-LANG-SUB UP BY 1.
002660*
002670 2320-PRINT-ONE-BUDGET-FIGURE.
002680     DISPLAY "  " W-BUDGET-LABEL(W-BUDGET-SUB) ": "
002690             W-BUDGET-FIELD(W-BUDGET-SUB).
002700     SET W-BUDGET-SUB UP BY 1.
