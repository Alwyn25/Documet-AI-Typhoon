000100*----------------------------------------------------------------------
000110*    FDRPT8.CBL  -  FD for the 132-column validation report.
000120*----------------------------------------------------------------------
000130*    2009-04-09  RAM  AP-0603  ORIGINAL CODING (INVOICE BATCH PROJECT).
000140 FD  RPT-FILE
000150     LABEL RECORDS ARE OMITTED.
000160*
000170 01  RPT-RECORD                    PIC X(132).
