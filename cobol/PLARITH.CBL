000100*----------------------------------------------------------------------
000110*    PLARITH.CBL
000120*
000130*    Arithmetic / tax validator (money tolerance 0.01).  Expects the
000140*    current TRANS-HEADER-RECORD and its TRANS-LINE-RECORD table to
000150*    already be in working storage (moved in by the caller) and adds
000160*    CRITICAL/MINOR findings through PLGEN8's 3040-ADD-FINDING.
000170*----------------------------------------------------------------------
000180*    2009-06-02  RAM  AP-0622  ORIGINAL CODING (INVOICE BATCH PROJECT).
000190*    2011-09-30  RAM  AP-0718  SPLIT OUT LINE-LEVEL FROM HEADER-LEVEL.
000200*    2014-01-06  JKO  AP-0890  ADDED GRAND-TOTAL-ROUNDING MINOR CHECK.
000202*    2016-11-28  DLT  AP-0980  NO CHANGE TO THIS FILE'S LOGIC - NOTING
000203*                              HERE THAT THE DRIVER NOW CALLS 3200 THRU
000204*                              3400-VALIDATE-GRAND-TOTAL-EXIT AS ONE
000205*                              RANGE PERFORM SINCE THE THREE PARAGRAPHS
000206*                              RUN BACK TO BACK WITH NOTHING ELSE BETWEEN
000207*                              THEM.  3100 STAYS A SEPARATE PERFORM - ITS
000208*                              OWN LINE-LOOP HELPER (3110) SITS BETWEEN
000209*                              3100'S EXIT AND 3200, SO IT CANNOT JOIN
000210*                              THE RANGE WITHOUT RUNNING 3110 AN EXTRA,
000211*                              UNWANTED TIME.
000212 3100-VALIDATE-LINE-CALC.
000220     MOVE 0 TO A8-SUBTOTAL-ACCUM.
000230     MOVE 0 TO A8-TAX-ACCUM.
000240     MOVE 1 TO A8-LINE-SUB.
000250     PERFORM 3110-VALIDATE-ONE-LINE
000260        UNTIL A8-LINE-SUB > TRANS-LINE-COUNT.
000270 3100-VALIDATE-LINE-CALC-EXIT.
000280     EXIT.
000290*
000300 3110-VALIDATE-ONE-LINE.
000310     MOVE TL-ITEM-QTY(A8-LINE-SUB)   TO G8-QTY.
000320     MOVE TL-ITEM-UNIT-PRICE(A8-LINE-SUB) TO G8-UNIT-PRICE.
000330     MOVE TL-ITEM-TAX-PCT(A8-LINE-SUB)    TO G8-TAX-PCT.
000340     PERFORM 3030-LINE-EXPECTED-AMOUNT.
000350     ADD G8-BASE-AMT TO A8-SUBTOTAL-ACCUM.
000360     ADD G8-TAX-AMT  TO A8-TAX-ACCUM.
000370*
000380     MOVE G8-EXPECTED-AMT    TO G8-VALUE-A.
000390     MOVE TL-ITEM-AMOUNT(A8-LINE-SUB) TO G8-VALUE-B.
000400     PERFORM 3000-ABSOLUTE-DIFFERENCE.
000410     IF G8-ABS-DIFF > 0.01
000420        MOVE "LINE-ITEM-CALC"    TO G8-ADD-FIND-TYPE
000430        MOVE "CRITICAL"         TO G8-ADD-FIND-SEV
000440        MOVE "ERROR"            TO G8-ADD-FIND-CLASS
000450        MOVE SPACES              TO G8-ADD-FIND-TEXT
000460        STRING "LINE " A8-LINE-SUB " AMOUNT DOES NOT MATCH QTY X"
000470               " PRICE X (1 + TAX%)" DELIMITED BY SIZE
000480               INTO G8-ADD-FIND-TEXT
000490        PERFORM 3040-ADD-FINDING
000500     END-IF.
000510     ADD 1 TO A8-LINE-SUB.
000520*
000530 3200-VALIDATE-SUBTOTAL.
000540     MOVE TRANS-SUBTOTAL       TO G8-VALUE-A.
000550     MOVE A8-SUBTOTAL-ACCUM TO G8-VALUE-B.
000560     PERFORM 3000-ABSOLUTE-DIFFERENCE.
000570     IF G8-ABS-DIFF > 0.01
000580        MOVE "SUBTOTAL-MISMATCH" TO G8-ADD-FIND-TYPE
000590        MOVE "CRITICAL"          TO G8-ADD-FIND-SEV
000600        MOVE "ERROR"             TO G8-ADD-FIND-CLASS
000610        MOVE "DECLARED SUBTOTAL DOES NOT EQUAL SUM OF LINE BASE AMOUNTS"
000620                                  TO G8-ADD-FIND-TEXT
000630        PERFORM 3040-ADD-FINDING
000640     END-IF.
000650 3200-VALIDATE-SUBTOTAL-EXIT.
000660     EXIT.
000670*
000680 3300-VALIDATE-GST.
000690     MOVE TRANS-GST-AMOUNT TO G8-VALUE-A.
000700     MOVE A8-TAX-ACCUM  TO G8-VALUE-B.
000710     PERFORM 3000-ABSOLUTE-DIFFERENCE.
000720     IF G8-ABS-DIFF > 0.01
000730        MOVE "GST-MISMATCH"  TO G8-ADD-FIND-TYPE
000740        MOVE "CRITICAL"      TO G8-ADD-FIND-SEV
000750        MOVE "ERROR"         TO G8-ADD-FIND-CLASS
000760        MOVE "DECLARED GST AMOUNT DOES NOT EQUAL SUM OF LINE TAX AMOUNTS"
000770                              TO G8-ADD-FIND-TEXT
000780        PERFORM 3040-ADD-FINDING
000790     END-IF.
000800 3300-VALIDATE-GST-EXIT.
000810     EXIT.
000820*
000830 3400-VALIDATE-GRAND-TOTAL.
000840     COMPUTE A8-EXPECTED-GRAND = TRANS-SUBTOTAL + TRANS-GST-AMOUNT
000850                                  + TRANS-ROUND-OFF.
000860     MOVE TRANS-GRAND-TOTAL    TO G8-VALUE-A.
000870     MOVE A8-EXPECTED-GRAND TO G8-VALUE-B.
000880     PERFORM 3000-ABSOLUTE-DIFFERENCE.
000890     IF G8-ABS-DIFF > 0.01
000900        MOVE "GRAND-TOTAL-CALC" TO G8-ADD-FIND-TYPE
000910        MOVE "CRITICAL"         TO G8-ADD-FIND-SEV
000920        MOVE "ERROR"            TO G8-ADD-FIND-CLASS
000930        MOVE "GRAND TOTAL DOES NOT EQUAL SUBTOTAL + GST + ROUND-OFF"
000940                                 TO G8-ADD-FIND-TEXT
000950        PERFORM 3040-ADD-FINDING
000960     ELSE
000970        IF G8-ABS-DIFF > 0.001
000980           MOVE "GRAND-TOTAL-ROUNDING" TO G8-ADD-FIND-TYPE
000990           MOVE "MINOR"                TO G8-ADD-FIND-SEV
001000           MOVE "WARNING"              TO G8-ADD-FIND-CLASS
001010           MOVE "GRAND TOTAL OFF BY A FRACTION OF A PAISA - ROUNDING"
001020                                        TO G8-ADD-FIND-TEXT
001030           PERFORM 3040-ADD-FINDING
001040        END-IF
001050     END-IF.
001060 3400-VALIDATE-GRAND-TOTAL-EXIT.
001070     EXIT.
